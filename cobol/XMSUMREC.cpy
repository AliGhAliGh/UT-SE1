000001******************************************************************
000002*    XMSUMREC -- SUMMARY PRINT-LINE RECORD, END-OF-RUN REPORT
000003*    SLR-NUMBER-3/4 CARRY THE PRICE/STOP-PRICE COLUMNS ON THE
000004*    PER-SECURITY BOOK-CONTENTS LINES -- CR0260.
000005******************************************************************
000006 01  SUMMARY-LINE.
000007     05  SUM-TEXT               PIC X(132).
000008     05  FILLER                 PIC X(01).
000009 01  SUMMARY-LINE-R REDEFINES SUMMARY-LINE.
000010     05  SLR-FILLER-1           PIC X(04).
000011     05  SLR-LABEL              PIC X(20).
000012     05  SLR-ISIN               PIC X(12).
000013     05  SLR-NUMBER-1           PIC -(14)9.
000014     05  SLR-NUMBER-2           PIC -(14)9.
000015     05  SLR-NUMBER-3           PIC -(14)9.
000016     05  SLR-NUMBER-4           PIC -(14)9.
000017     05  SLR-FILLER-2           PIC X(36).
000018     05  FILLER                 PIC X(01).

000001******************************************************************
000002*    XMTRDREC -- TRADES FILE RECORD, ONE LINE PER EXECUTED TRADE
000003******************************************************************
000004 01  TRADE-REC.
000005     05  TRD-SECURITY-ISIN      PIC X(12).
000006     05  TRD-PRICE              PIC 9(08).
000007     05  TRD-QUANTITY           PIC 9(08).
000008     05  TRD-BUY-ORDER-ID       PIC 9(08).
000009     05  TRD-SELL-ORDER-ID      PIC 9(08).
000010     05  TRD-TRADED-VALUE       PIC 9(16).
000011     05  FILLER                 PIC X(04).

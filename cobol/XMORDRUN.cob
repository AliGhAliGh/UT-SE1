000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. XMORDRUN.
000003 AUTHOR. BHARATH CHEVIREDDY.
000004 INSTALLATION. HOME OFFICE SYSTEMS.
000005 DATE-WRITTEN. 06/1987.
000006 DATE-COMPILED.
000007 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008******************************************************************
000009*                                                                *
000010*A    ABSTRACT..                                                 *
000011*  XMORDRUN IS THE OVERNIGHT ORDER-MATCHING FILEPASS FOR THE     *
000012*  SECURITIES BOOK.  IT READS THE DAY'S ENTER/UPDATE/DELETE/     *
000013*  STATE-CHANGE REQUEST TAPE AGAINST THE SECURITIES, BROKERS     *
000014*  AND SHAREHOLDER-POSITION MASTERS, RUNS EACH REQUEST THROUGH   *
000015*  THE PRICE/TIME PRIORITY BOOK (CONTINUOUS STATE) OR THE        *
000016*  SINGLE-PRICE AUCTION (AUCTION STATE), SWEEPS INACTIVE STOP    *
000017*  ORDERS FOR ACTIVATION AFTER EVERY EXECUTION, AND PUBLISHES    *
000018*  AN EVENTS FILE, A TRADES FILE AND AN END-OF-RUN SUMMARY.      *
000019*                                                                *
000020*J    JCL..                                                      *
000021*                                                                *
000022* //XMORDRUN EXEC PGM=XMORDRUN                                   *
000023* //SYSOUT   DD SYSOUT=*                                         *
000024* //SECIN    DD DSN=T54.XM.SECURITIES.DATA,DISP=SHR              *
000025* //BRKIN    DD DSN=T54.XM.BROKERS.DATA,DISP=SHR                 *
000026* //POSIN    DD DSN=T54.XM.POSITIONS.DATA,DISP=SHR               *
000027* //REQIN    DD DSN=T54.XM.REQUESTS.DATA,DISP=SHR                *
000028* //EVTOUT   DD DSN=T54.XM.EVENTS.OUTPUT.DATA,                   *
000029* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
000030* //            SPACE=(CYL,(5,3),RLSE),                          *
000031* //            DCB=(RECFM=FB,LRECL=112,BLKSIZE=0)               *
000032* //TRDOUT   DD DSN=T54.XM.TRADES.OUTPUT.DATA,                   *
000033* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
000034* //            SPACE=(CYL,(5,3),RLSE),                          *
000035* //            DCB=(RECFM=FB,LRECL=64,BLKSIZE=0)                *
000036* //SUMOUT   DD DSN=T54.XM.SUMMARY.OUTPUT.DATA,                  *
000037* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
000038* //            SPACE=(CYL,(5,3),RLSE),                          *
000039* //            DCB=(RECFM=FB,LRECL=133,BLKSIZE=0)               *
000040* //SYSIPT   DD DUMMY                                            *
000041* //*                                                            *
000042*                                                                *
000043*P    ENTRY PARAMETERS..                                         *
000044*     NONE.                                                      *
000045*                                                                *
000046*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000047*     I/O ERROR ON ANY FILE; TABLE-FULL ON ANY IN-MEMORY TABLE.  *
000048*                                                                *
000049*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000050*                                                                *
000051*     CKABEND  ---- FORCE A PROGRAM INTERUPT                     *
000052*                                                                *
000053*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000054*     XMCNSTS  ---- MAX-TABLE-SIZE CONSTANTS                     *
000055*                                                                *
000056******************************************************************
000057*                      C H A N G E   L O G                       *
000058******************************************************************
000059* 06/12/87 BSC  ORIG    INITIAL FILEPASS -- CONTINUOUS BOOK ONLY.*
000060* 07/03/87 BSC  ORIG    ADDED ICEBERG ORDER REPLENISH LOGIC.     *
000061* 08/19/87 BSC  ORIG    ADDED STOP-LIMIT ORDERS AND THE          *
000062*                       INACTIVE-QUEUE ACTIVATION SWEEP.         *
000063* 11/02/87 BSC  CR0114  ADDED SINGLE-PRICE AUCTION STATE AND     *
000064*                       THE OPENING-PRICE CALCULATOR.            *
000065* 02/15/88 BSC  CR0140  CREDIT ROLLBACK ON PARTIAL FILL WHEN MEQ *
000066*                       NOT SATISFIED -- PER AUDIT FINDING 88-6. *
000067* 05/20/88 RLW  CR0162  FIXED REPLENISHED ICEBERG NOT LOSING     *
000068*                       TIME PRIORITY ON RE-QUEUE.               *
000069* 09/09/88 RLW  CR0178  ADDED UPDATE-ORDER PRIORITY-LOSS RULES.  *
000070* 01/11/89 BSC  CR0201  SHAREHOLDER POSITION CHECK NOW INCLUDES  *
000071*                       INACTIVE STOP-SELL RESERVE.              *
000072* 06/30/89 RLW  CR0233  AUCTION BUYER REFUND ON EXECUTE.         *
000073* 03/14/90 BSC  CR0260  SUMMARY REPORT CONTROL BREAK BY ISIN.    *
000074* 12/02/90 RLW  CR0291  DELETE OF INACTIVE STOP NOW REFUNDS THE  *
000075*                       BUY-SIDE RESERVE, NOT JUST ACTIVE ONES.  *
000076* 04/18/91 BSC  CR0308  TIGHTENED VALIDATION MESSAGE WORDING TO  *
000077*                       MATCH THE FRONT-END SCREEN TEXT.         *
000078* 10/07/91 RLW  CR0325  OPENING PRICE TIE-BREAK BY CLOSENESS TO  *
000079*                       LAST TRADE, THEN LOWER PRICE.            *
000080* 08/05/92 BSC  CR0349  REMOVED DUPLICATE MEQ CHECK ON UPDATES   *
000081*                       THAT KEEP PRIORITY -- MATCHES SPEC.      *
000082* 02/02/93 RLW  CR0370  TRAILING RECORD-COUNT LINE ON SUMMARY.   *
000083* 11/29/93 BSC  CR0398  BROKER CREDIT NEVER ALLOWED BELOW ZERO,  *
000084*                       FULL ROLLBACK ON ANY DEBIT FAILURE.      *
000085* 07/08/94 RLW  CR0420  FIX: REPLENISHED ICEBERG INSERTED AT     *
000086*                       FRONT INSTEAD OF BACK OF EQUAL PRICE.    *
000087* 01/04/95 BSC  Y2K01   DATE FIELDS REVIEWED FOR CENTURY -- RUN  *
000088*                       DATE STAMP ON SUMMARY EXPANDED TO CCYY.  *
000089* 09/18/96 RLW  CR0455  STOP ACTIVATION SWEEP NOW REPEATS UNTIL  *
000090*                       A FULL PASS ACTIVATES NOTHING.           *
000091* 03/27/98 BSC  CR0481  AUCTION-STATE VALIDATION REJECTS MEQ,    *
000092*                       STOP PRICE, AND STOP-UPDATE REQUESTS.    *
000093* 01/19/99 RLW  Y2K14   YEAR-END REGRESSION -- NO CHANGES TO     *
000094*                       MATCHING LOGIC, STAMP FORMAT RECHECKED.  *
000095* 06/14/00 BSC  CR0502  DELETE OF A BUY REFUNDS REMAINING VALUE  *
000096*                       FOR ACTIVE AND INACTIVE STOP ALIKE.      *
000097* 02/09/02 RLW  CR0540  PENDING-SELL-TOTAL NOW COUNTS INACTIVE   *
000098*                       STOP-SELL RESERVE TOO -- AUDIT 02-3.     *
000099******************************************************************
000100 ENVIRONMENT DIVISION.
000101 CONFIGURATION SECTION.
000102 SOURCE-COMPUTER. IBM-3090.
000103 OBJECT-COMPUTER. IBM-3090.
000104 SPECIAL-NAMES.
000105     C01 IS TOP-OF-FORM
000106     CLASS NUMERIC-SIDE   IS 'B' THRU 'S'
000107     UPSI-0 IS XM-RUN-SWITCHES
000108         ON STATUS IS XM-RERUN-REQUESTED.
000109 INPUT-OUTPUT SECTION.
000110 FILE-CONTROL.
000111     SELECT SECURITIES-FILE  ASSIGN TO SECIN
000112         ORGANIZATION IS LINE SEQUENTIAL
000113         FILE STATUS IS WS-SEC-FILE-STATUS.
000114     SELECT BROKERS-FILE     ASSIGN TO BRKIN
000115         ORGANIZATION IS LINE SEQUENTIAL
000116         FILE STATUS IS WS-BRK-FILE-STATUS.
000117     SELECT POSITIONS-FILE   ASSIGN TO POSIN
000118         ORGANIZATION IS LINE SEQUENTIAL
000119         FILE STATUS IS WS-POS-FILE-STATUS.
000120     SELECT REQUESTS-FILE    ASSIGN TO REQIN
000121         ORGANIZATION IS LINE SEQUENTIAL
000122         FILE STATUS IS WS-REQ-FILE-STATUS.
000123     SELECT EVENTS-FILE      ASSIGN TO EVTOUT
000124         ORGANIZATION IS LINE SEQUENTIAL
000125         FILE STATUS IS WS-EVT-FILE-STATUS.
000126     SELECT TRADES-FILE      ASSIGN TO TRDOUT
000127         ORGANIZATION IS LINE SEQUENTIAL
000128         FILE STATUS IS WS-TRD-FILE-STATUS.
000129     SELECT SUMMARY-FILE     ASSIGN TO SUMOUT
000130         ORGANIZATION IS LINE SEQUENTIAL
000131         FILE STATUS IS WS-SUM-FILE-STATUS.
000132 DATA DIVISION.
000133 FILE SECTION.
000134 FD  SECURITIES-FILE
000135     RECORDING MODE IS F.
000136     COPY XMSECREC.
000137 FD  BROKERS-FILE
000138     RECORDING MODE IS F.
000139     COPY XMBRKREC.
000140 FD  POSITIONS-FILE
000141     RECORDING MODE IS F.
000142     COPY XMPOSREC.
000143 FD  REQUESTS-FILE
000144     RECORDING MODE IS F.
000145     COPY XMREQREC.
000146 FD  EVENTS-FILE
000147     RECORDING MODE IS F.
000148     COPY XMEVTREC.
000149 FD  TRADES-FILE
000150     RECORDING MODE IS F.
000151     COPY XMTRDREC.
000152 FD  SUMMARY-FILE
000153     RECORDING MODE IS F.
000154     COPY XMSUMREC.
000155 EJECT
000156 WORKING-STORAGE SECTION.
000157 01  FILLER PIC X(32)
000158     VALUE 'XMORDRUN WORKING STORAGE BEGINS'.
000159******************************************************************
000160*    DATA AREAS
000161******************************************************************
000162 COPY XMCNSTS.
000163 EJECT
000164******************************************************************
000165*    READ ONLY CONSTANTS
000166******************************************************************
000167 01  READ-ONLY-WORK-AREA.
000168     05  BINARY1                COMP PIC S9(04) VALUE +1.
000169     05  BINARY-ZERO             COMP PIC S9(04) VALUE +0.
000170     05  WS-DUMMY               PIC X VALUE SPACE.
000171     05  MSG01-IO-ERROR         PIC X(19)
000172                                VALUE 'I/O ERROR ON FILE -'.
000173* SWITCHES AREA
000174     05  END-OF-FILE-INDICATOR  PIC X(01).
000175         88  END-OF-FILE            VALUE 'Y'.
000176     05  CONTINUE-PROCESSING-INDICATOR PIC X(01).
000177         88  CONTINUE-PROCESSING    VALUE 'Y'.
000178         88  END-OF-PROCESSING      VALUE 'N'.
000179     05  WS-VALID-INDICATOR     PIC X(01).
000180         88  REQUEST-IS-VALID       VALUE 'Y'.
000181         88  REQUEST-IS-INVALID     VALUE 'N'.
000182     05  WS-OUTCOME-CODE        PIC X(02).
000183         88  OUTCOME-ACCEPTED          VALUE 'AC'.
000184         88  OUTCOME-UPDATED           VALUE 'UP'.
000185         88  OUTCOME-DELETED           VALUE 'DL'.
000186         88  OUTCOME-STATECHANGE       VALUE 'SC'.
000187         88  OUTCOME-NOT-ENOUGH-CREDIT VALUE 'NC'.
000188         88  OUTCOME-NOT-ENOUGH-POS    VALUE 'NP'.
000189         88  OUTCOME-NOT-SATISFIED-MEQ VALUE 'NM'.
000190     05  WS-PRIORITY-LOST-SW    PIC X(01).
000191         88  PRIORITY-LOST           VALUE 'Y'.
000192         88  PRIORITY-KEPT           VALUE 'N'.
000193     05  WS-SWEEP-ACTIVATED-SW  PIC X(01).
000194         88  SWEEP-ACTIVATED-SOMETHING VALUE 'Y'.
000195         88  SWEEP-ACTIVATED-NOTHING   VALUE 'N'.
000196     05  WS-FOUND-SW            PIC X(01).
000197         88  ENTRY-FOUND             VALUE 'Y'.
000198         88  ENTRY-NOT-FOUND         VALUE 'N'.
000199* FILE-STATUS AREA
000200     05  WS-SEC-FILE-STATUS     PIC X(02).
000201         88  SEC-IO-OK               VALUE '00'.
000202         88  SEC-IO-EOF              VALUE '10'.
000203     05  WS-BRK-FILE-STATUS     PIC X(02).
000204         88  BRK-IO-OK               VALUE '00'.
000205         88  BRK-IO-EOF              VALUE '10'.
000206     05  WS-POS-FILE-STATUS     PIC X(02).
000207         88  POS-IO-OK               VALUE '00'.
000208         88  POS-IO-EOF              VALUE '10'.
000209     05  WS-REQ-FILE-STATUS     PIC X(02).
000210         88  REQ-IO-OK               VALUE '00'.
000211         88  REQ-IO-EOF              VALUE '10'.
000212     05  WS-EVT-FILE-STATUS     PIC X(02).
000213         88  EVT-IO-OK               VALUE '00'.
000214     05  WS-TRD-FILE-STATUS     PIC X(02).
000215         88  TRD-IO-OK               VALUE '00'.
000216     05  WS-SUM-FILE-STATUS     PIC X(02).
000217         88  SUM-IO-OK               VALUE '00'.
000218     05  XM-RUN-SWITCHES        PIC X(01).
000219         88  XM-RERUN-REQUESTED      VALUE 'Y'.
000220 EJECT
000221******************************************************************
000222*                V A R I A B L E   D A T A   A R E A S           *
000223******************************************************************
000224 01  VARIABLE-WORK-AREA.
000225     05  WS-REC-COUNTERS.
000226         10  WS-REQ-READ-CNT        PIC 9(08) COMP-3 VALUE ZERO.
000227         10  WS-REQ-ACCEPT-CNT      PIC 9(08) COMP-3 VALUE ZERO.
000228         10  WS-REQ-REJECT-CNT      PIC 9(08) COMP-3 VALUE ZERO.
000229         10  WS-TRADE-CNT           PIC 9(08) COMP-3 VALUE ZERO.
000230         10  WS-TRADE-VALUE-TOT     PIC 9(16) COMP-3 VALUE ZERO.
000231     05  WS-CURR-DATE.
000232         10  WS-CURR-YEAR           PIC 9(02).
000233         10  WS-CURR-MO             PIC 9(02).
000234         10  WS-CURR-DAY            PIC 9(02).
000235     05  WS-CURR-DATE-CCYY.
000236         10  WS-CURR-CC             PIC 9(02) VALUE 20.
000237         10  WS-CURR-YEAR-OF-CC     PIC 9(02).
000238         10  WS-CURR-MO-OUT         PIC 9(02).
000239         10  WS-CURR-DAY-OUT        PIC 9(02).
000240     05  WS-CURR-DATE-NUMERIC REDEFINES WS-CURR-DATE-CCYY
000241                                PIC 9(08).
000242     05  WS-ERROR-MSG-TABLE.
000243         10  WS-ERROR-MSG-CNT       COMP PIC S9(04) VALUE ZERO.
000244         10  WS-ERROR-MSG OCCURS 10 TIMES
000245                          INDEXED BY EM-IX
000246                          PIC X(60).
000247     05  WS-WORK-ENTRY-SEQ          PIC 9(08) COMP-3 VALUE ZERO.
000248     05  WS-WORK-SUB                COMP PIC S9(04) VALUE ZERO.
000249     05  WS-WORK-SUB2               COMP PIC S9(04) VALUE ZERO.
000250     05  WS-WORK-QTY                PIC 9(08).
000251     05  WS-WORK-PRICE              PIC 9(08).
000252     05  WS-WORK-VALUE              PIC S9(16) COMP-3 VALUE ZERO.
000253     05  WS-TRADE-QTY               PIC 9(08).
000254     05  WS-TRADE-PRICE             PIC 9(08).
000255     05  WS-TOTAL-TRADED-QTY        PIC 9(08) VALUE ZERO.
000256     05  WS-REQ-MEQ                 PIC 9(08).
000257     05  WS-PENDING-SELL-TOTAL      PIC 9(10) VALUE ZERO.
000258     05  WS-SAVED-ORDER-AREA.
000259         10  FILLER                 PIC X(05).
000260         COPY XMORDENT.
000261     05  WS-OPENING-PRICE-CANDS.
000262         10  OPC-COUNT              COMP PIC S9(04) VALUE ZERO.
000263         10  OPC-ENTRY OCCURS 100 TIMES INDEXED BY OPC-IX.
000264             15  OPC-PRICE              PIC 9(08).
000265             15  OPC-TRADEQTY           PIC 9(08).
000266             15  OPC-SORT-KEY REDEFINES OPC-PRICE
000267                                    PIC 9(16).
000268             15  FILLER                 PIC X(04).
000269     05  WS-ROLLBACK-TRADES.
000270         10  RBT-COUNT              COMP PIC S9(04) VALUE ZERO.
000271         10  RBT-ENTRY OCCURS 100 TIMES INDEXED BY RBT-IX.
000272             15  RBT-QUEUE              PIC X(02).
000273             15  RBT-TRADE-PRICE        PIC 9(08).
000274             15  RBT-TRADE-QTY          PIC 9(08).
000275             15  RBT-BUY-ORDER-ID       PIC 9(08).
000276             15  RBT-SELL-ORDER-ID      PIC 9(08).
000277             15  RBT-BUY-SHR-ID         PIC 9(06).
000278             15  RBT-SELL-SHR-ID        PIC 9(06).
000279             15  RBT-CREDITED-BRK-IX    COMP PIC S9(04).
000280             15  RBT-CREDITED-VALUE     PIC S9(16) COMP-3.
000281             15  RBT-DEBITED-BRK-IX     COMP PIC S9(04).
000282             15  RBT-DEBITED-VALUE      PIC S9(16) COMP-3.
000283             15  RBT-SAVED-ORDER.
000284                 COPY XMORDENT.
000285             15  FILLER                 PIC X(04).
000286     05  WS-INCOMING-REMAINING      PIC 9(08).
000287     05  WS-LOOKUP-AREA.
000288         10  WS-LOOKUP-ISIN         PIC X(12).
000289         10  WS-LOOKUP-SIDE         PIC X(01).
000290         10  WS-LOOKUP-ORDER-ID     PIC 9(08).
000291         10  WS-LOOKUP-QUEUE        PIC X(02).
000292             88  LOOKUP-IN-ACT-BUY      VALUE 'AB'.
000293             88  LOOKUP-IN-ACT-SELL     VALUE 'AS'.
000294             88  LOOKUP-IN-INA-SBUY     VALUE 'IB'.
000295             88  LOOKUP-IN-INA-SSELL    VALUE 'IS'.
000296         10  WS-LOOKUP-SEC-IX       COMP PIC S9(04).
000297         10  WS-LOOKUP-ENT-IX       COMP PIC S9(04).
000298         10  FILLER                 PIC X(04).
000299     05  WS-BRK-LOOKUP-ID           PIC 9(06).
000300     05  WS-POS-LOOKUP-SHR          PIC 9(06).
000301     05  WS-POS-LOOKUP-ISIN         PIC X(12).
000302     05  WS-NEW-ORDER-AREA.
000303         COPY XMORDENT.
000304     05  WS-OLD-ORDER-AREA.
000305         COPY XMORDENT.
000306     05  WS-INSERT-SOURCE.
000307         COPY XMORDENT.
000308     05  WS-LOOKUP-SWITCHES.
000309         10  WS-SEC-FOUND-SW        PIC X(01).
000310             88  SEC-WAS-FOUND          VALUE 'Y'.
000311             88  SEC-WAS-NOT-FOUND      VALUE 'N'.
000312         10  WS-BRK-FOUND-SW        PIC X(01).
000313             88  BRK-WAS-FOUND          VALUE 'Y'.
000314             88  BRK-WAS-NOT-FOUND      VALUE 'N'.
000315         10  WS-SHR-FOUND-SW        PIC X(01).
000316             88  SHR-WAS-FOUND          VALUE 'Y'.
000317             88  SHR-WAS-NOT-FOUND      VALUE 'N'.
000318         10  WS-ORD-FOUND-SW        PIC X(01).
000319             88  ORD-WAS-FOUND          VALUE 'Y'.
000320             88  ORD-WAS-NOT-FOUND      VALUE 'N'.
000321         10  WS-POS-FOUND-SW        PIC X(01).
000322             88  POS-WAS-FOUND          VALUE 'Y'.
000323             88  POS-WAS-NOT-FOUND      VALUE 'N'.
000324     05  WS-ABEND-FILE-ID           PIC X(20).
000325     05  WS-MOD-QUOT                COMP PIC S9(08).
000326     05  WS-MOD-REM                 PIC 9(08).
000327     05  WS-CREDIT-MATH.
000328         10  WS-DEBIT-VALUE         PIC S9(16) COMP-3.
000329         10  WS-CREDIT-VALUE        PIC S9(16) COMP-3.
000330         10  WS-REFUND-VALUE        PIC S9(16) COMP-3.
000331         10  WS-OLD-RESERVE-VALUE   PIC S9(16) COMP-3.
000332         10  WS-NEW-RESERVE-VALUE   PIC S9(16) COMP-3.
000333     05  WS-POSITION-MATH.
000334         10  WS-PENDING-SELL-QTY    PIC 9(10).
000335         10  WS-NEEDED-POSITION     PIC 9(10).
000336     05  WS-OPENING-PRICE-WORK.
000337         10  WS-OP-BEST-BUY-PRICE   PIC 9(08).
000338         10  WS-OP-BEST-SELL-PRICE  PIC 9(08).
000339         10  WS-OP-CAND-PRICE       PIC 9(08).
000340         10  WS-OP-BEST-PRICE       PIC 9(08).
000341         10  WS-OP-BEST-QTY         PIC 9(10).
000342         10  WS-OP-CAND-QTY         PIC 9(10).
000343         10  WS-OP-BUY-SUM          PIC 9(10).
000344         10  WS-OP-SELL-SUM         PIC 9(10).
000345         10  WS-OP-BEST-DIFF        PIC 9(08).
000346         10  WS-OP-CAND-DIFF        PIC 9(08).
000347         10  WS-OP-HAVE-CANDIDATE   PIC X(01).
000348             88  OP-HAVE-CANDIDATE      VALUE 'Y'.
000349             88  OP-NO-CANDIDATE        VALUE 'N'.
000350         10  WS-OP-SOURCE-SW        PIC X(01).
000351             88  OP-SOURCE-IS-BUY       VALUE 'B'.
000352             88  OP-SOURCE-IS-SELL      VALUE 'S'.
000353             88  OP-SOURCE-IS-LAST      VALUE 'L'.
000354         10  WS-OP-LAST-USED-SW     PIC X(01).
000355             88  OP-LAST-ALREADY-USED   VALUE 'Y'.
000356     05  WS-MATCH-SWITCHES.
000357         10  WS-MATCH-DONE-SW       PIC X(01).
000358             88  MATCH-IS-DONE          VALUE 'Y'.
000359         10  WS-MATCH-ABORT-SW      PIC X(01).
000360             88  MATCH-WAS-ABORTED      VALUE 'Y'.
000361         10  WS-PRICE-MATCH-SW      PIC X(01).
000362             88  PRICE-MATCHES          VALUE 'Y'.
000363         10  WS-SWEEP-PASS-SW       PIC X(01).
000364             88  SWEEP-PASS-ACTIVATED   VALUE 'Y'.
000365     05  WS-CURR-TRANS-FIELDS.
000366         10  WS-CURR-REQUEST-ID     PIC 9(08).
000367         10  WS-CURR-ORDER-ID       PIC 9(08).
000368         10  WS-CURR-TRANS-KEY REDEFINES WS-CURR-REQUEST-ID
000369                                PIC 9(08).
000370         10  WS-CURR-MEQ            PIC 9(08).
000371         10  WS-CURR-SIDE           PIC X(01).
000372         10  WS-REQ-TRADE-CNT       COMP PIC S9(04).
000373         10  WS-LOOKUP-BRK-IX       COMP PIC S9(04).
000374         10  WS-LOOKUP-BRK-IX2      COMP PIC S9(04).
000375         10  WS-LOOKUP-POS-IX       COMP PIC S9(04).
000376         10  WS-PENDING-QUEUE       PIC X(02).
000377         10  WS-TRIGGERED-SW        PIC X(01).
000378             88  TRIGGERED-ON-ENTRY     VALUE 'Y'.
000379         10  WS-WORK-OLD-STATE      PIC X(01).
000380         10  WS-SCAN-STOP-SW        PIC X(01).
000381             88  SCAN-SHOULD-STOP       VALUE 'Y'.
000382 EJECT
000383******************************************************************
000384*    SECURITY / BROKER / POSITION TABLES
000385******************************************************************
000386 COPY XMTABLES.
000387 EJECT
000388 01  FILLER PIC X(32)
000389     VALUE 'XMORDRUN WORKING STORAGE ENDS  '.
000390 EJECT
000391 LINKAGE SECTION.
000392 EJECT
000393 PROCEDURE DIVISION.
000394******************************************************************
000395*    0000-MAINLINE -- OVERALL FLOW OF THE FILEPASS.
000396******************************************************************
000397 0000-MAINLINE.
000398     PERFORM 1000-INITIALIZATION THRU 1099-INITIALIZATION-EXIT.
000399     PERFORM 2000-MAIN-PROCESS THRU 2099-MAIN-PROCESS-EXIT
000400         UNTIL END-OF-PROCESSING.
000401     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9000-EXIT.
000402     STOP RUN.
000403 EJECT
000404******************************************************************
000405*    1000 RANGE -- STARTUP, TABLE LOADS, FIRST REQUEST READ.
000406******************************************************************
000407 1000-INITIALIZATION.
000408     MOVE 'Y' TO CONTINUE-PROCESSING-INDICATOR.
000409     PERFORM 1010-OPEN-FILES THRU 1010-EXIT.
000410     PERFORM 1020-LOAD-SECURITIES THRU 1020-EXIT
000411         UNTIL SEC-IO-EOF.
000412     PERFORM 1030-LOAD-BROKERS THRU 1030-EXIT
000413         UNTIL BRK-IO-EOF.
000414     PERFORM 1040-LOAD-POSITIONS THRU 1040-EXIT
000415         UNTIL POS-IO-EOF.
000416     PERFORM 1050-GET-RUN-DATE THRU 1050-EXIT.
000417     PERFORM 2010-READ-NEXT-REQUEST THRU 2010-EXIT.
000418 1099-INITIALIZATION-EXIT.
000419     EXIT.
000420 1010-OPEN-FILES.
000421     OPEN INPUT SECURITIES-FILE.
000422     IF NOT SEC-IO-OK
000423         MOVE 'SECURITIES-FILE' TO WS-ABEND-FILE-ID
000424         GO TO EOJ9900-ABEND.
000425     OPEN INPUT BROKERS-FILE.
000426     IF NOT BRK-IO-OK
000427         MOVE 'BROKERS-FILE' TO WS-ABEND-FILE-ID
000428         GO TO EOJ9900-ABEND.
000429     OPEN INPUT POSITIONS-FILE.
000430     IF NOT POS-IO-OK
000431         MOVE 'POSITIONS-FILE' TO WS-ABEND-FILE-ID
000432         GO TO EOJ9900-ABEND.
000433     OPEN INPUT REQUESTS-FILE.
000434     IF NOT REQ-IO-OK
000435         MOVE 'REQUESTS-FILE' TO WS-ABEND-FILE-ID
000436         GO TO EOJ9900-ABEND.
000437     OPEN OUTPUT EVENTS-FILE.
000438     IF NOT EVT-IO-OK
000439         MOVE 'EVENTS-FILE' TO WS-ABEND-FILE-ID
000440         GO TO EOJ9900-ABEND.
000441     OPEN OUTPUT TRADES-FILE.
000442     IF NOT TRD-IO-OK
000443         MOVE 'TRADES-FILE' TO WS-ABEND-FILE-ID
000444         GO TO EOJ9900-ABEND.
000445     OPEN OUTPUT SUMMARY-FILE.
000446     IF NOT SUM-IO-OK
000447         MOVE 'SUMMARY-FILE' TO WS-ABEND-FILE-ID
000448         GO TO EOJ9900-ABEND.
000449 1010-EXIT.
000450     EXIT.
000451 1020-LOAD-SECURITIES.
000452     READ SECURITIES-FILE.
000453     IF SEC-IO-EOF
000454         GO TO 1020-EXIT.
000455     IF NOT SEC-IO-OK
000456         MOVE 'SECURITIES-FILE' TO WS-ABEND-FILE-ID
000457         GO TO EOJ9900-ABEND.
000458     ADD BINARY1 TO SEC-COUNT.
000459     SET SEC-IX TO SEC-COUNT.
000460     MOVE SCR-ISIN             TO SEC-ISIN(SEC-IX).
000461     MOVE SCR-TICK-SIZE        TO SEC-TICK-SIZE(SEC-IX).
000462     MOVE SCR-LOT-SIZE         TO SEC-LOT-SIZE(SEC-IX).
000463     MOVE SCR-STATE            TO SEC-STATE(SEC-IX).
000464     MOVE SCR-LAST-TRADE-PRICE TO SEC-LAST-PRICE(SEC-IX).
000465     MOVE SCR-OPENING-PRICE    TO SEC-OPENING-PRICE(SEC-IX).
000466     MOVE ZERO TO SEC-OPEN-TRADE-QTY(SEC-IX).
000467     MOVE ZERO TO SEC-TRD-TOT-QTY(SEC-IX).
000468     MOVE ZERO TO SEC-TRD-TOT-VALUE(SEC-IX).
000469     MOVE ZERO TO SEC-ACT-BUY-CNT(SEC-IX).
000470     MOVE ZERO TO SEC-ACT-SELL-CNT(SEC-IX).
000471     MOVE ZERO TO SEC-INA-SBUY-CNT(SEC-IX).
000472     MOVE ZERO TO SEC-INA-SSELL-CNT(SEC-IX).
000473 1020-EXIT.
000474     EXIT.
000475 1030-LOAD-BROKERS.
000476     READ BROKERS-FILE.
000477     IF BRK-IO-EOF
000478         GO TO 1030-EXIT.
000479     IF NOT BRK-IO-OK
000480         MOVE 'BROKERS-FILE' TO WS-ABEND-FILE-ID
000481         GO TO EOJ9900-ABEND.
000482     ADD BINARY1 TO BRK-COUNT.
000483     SET BRK-IX TO BRK-COUNT.
000484     MOVE BKR-BROKER-ID TO BRK-ID(BRK-IX).
000485     MOVE BKR-CREDIT    TO BRK-CREDIT(BRK-IX).
000486 1030-EXIT.
000487     EXIT.
000488 1040-LOAD-POSITIONS.
000489     READ POSITIONS-FILE.
000490     IF POS-IO-EOF
000491         GO TO 1040-EXIT.
000492     IF NOT POS-IO-OK
000493         MOVE 'POSITIONS-FILE' TO WS-ABEND-FILE-ID
000494         GO TO EOJ9900-ABEND.
000495     ADD BINARY1 TO POS-COUNT.
000496     SET POS-IX TO POS-COUNT.
000497     MOVE PSR-SHAREHOLDER-ID TO POS-SHR-ID(POS-IX).
000498     MOVE PSR-SECURITY-ISIN  TO POS-ISIN(POS-IX).
000499     MOVE PSR-POSITION       TO POS-QTY(POS-IX).
000500 1040-EXIT.
000501     EXIT.
000502 1050-GET-RUN-DATE.
000503*    Y2K01 01/04/95 -- STAMP EXPANDED TO CENTURY-CARRYING FORM.
000504     ACCEPT WS-CURR-DATE-CCYY FROM DATE YYYYMMDD.
000505 1050-EXIT.
000506     EXIT.
000507 EJECT
000508******************************************************************
000509*    2000 RANGE -- MAIN PROCESSING LOOP, VALIDATION, DISPATCH.
000510******************************************************************
000511 2000-MAIN-PROCESS.
000512     MOVE REQ-REQUEST-ID TO WS-CURR-REQUEST-ID.
000513     MOVE REQ-ORDER-ID   TO WS-CURR-ORDER-ID.
000514     PERFORM 2020-VALIDATE-REQUEST THRU 2020-EXIT.
000515     IF REQUEST-IS-VALID
000516         ADD BINARY1 TO WS-REQ-ACCEPT-CNT
000517         PERFORM 2030-DISPATCH-REQUEST THRU 2030-EXIT
000518     ELSE
000519         ADD BINARY1 TO WS-REQ-REJECT-CNT
000520         PERFORM 6010-PUBLISH-REJECTED THRU 6010-EXIT.
000521     PERFORM 5100-STOP-SWEEP THRU 5100-EXIT.
000522     PERFORM 2010-READ-NEXT-REQUEST THRU 2010-EXIT.
000523 2099-MAIN-PROCESS-EXIT.
000524     EXIT.
000525 2010-READ-NEXT-REQUEST.
000526     READ REQUESTS-FILE.
000527     IF REQ-IO-EOF
000528         MOVE 'N' TO CONTINUE-PROCESSING-INDICATOR
000529         GO TO 2010-EXIT.
000530     IF NOT REQ-IO-OK
000531         MOVE 'REQUESTS-FILE' TO WS-ABEND-FILE-ID
000532         GO TO EOJ9900-ABEND.
000533     ADD BINARY1 TO WS-REQ-READ-CNT.
000534 2010-EXIT.
000535     EXIT.
000536*--------------------------------------------------------------*
000537*    2020-VALIDATE-REQUEST -- CR0308 TIGHTENED THESE MESSAGES
000538*    TO MATCH THE FRONT-END SCREEN TEXT, 04/18/91.
000539*--------------------------------------------------------------*
000540 2020-VALIDATE-REQUEST.
000541     MOVE ZERO TO WS-ERROR-MSG-CNT.
000542     SET REQUEST-IS-VALID TO TRUE.
000543     MOVE 'N' TO WS-SEC-FOUND-SW.
000544     IF REQ-IS-DELETE
000545         PERFORM 2024-VALIDATE-DELETE THRU 2024-EXIT
000546     ELSE
000547         IF REQ-IS-STATECHG
000548             PERFORM 2025-VALIDATE-STATECHANGE THRU 2025-EXIT
000549         ELSE
000550             PERFORM 2021-VALIDATE-COMMON THRU 2021-EXIT
000551             IF REQ-IS-UPDATE
000552                 PERFORM 2023-VALIDATE-UPDATE THRU 2023-EXIT.
000553     IF WS-ERROR-MSG-CNT > BINARY-ZERO
000554         SET REQUEST-IS-INVALID TO TRUE.
000555 2020-EXIT.
000556     EXIT.
000557 2021-VALIDATE-COMMON.
000558     IF REQ-ORDER-ID NOT > ZERO
000559         MOVE 'Invalid order ID' TO WS-ERROR-MSG(1)
000560         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000561     IF REQ-QUANTITY NOT > ZERO
000562         MOVE 'Order quantity is not-positive' TO WS-ERROR-MSG(1)
000563         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000564     IF REQ-PRICE NOT > ZERO
000565         MOVE 'Order price is not-positive' TO WS-ERROR-MSG(1)
000566         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000567     IF REQ-MIN-EXEC-QTY < ZERO
000568         MOVE 'Order MEQ is not-positive' TO WS-ERROR-MSG(1)
000569         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000570     IF REQ-QUANTITY < REQ-MIN-EXEC-QTY
000571         MOVE 'Order quantity is smaller that MEQ' TO
000572                                      WS-ERROR-MSG(1)
000573         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000574     IF REQ-PEAK-SIZE > ZERO AND REQ-STOP-PRICE > ZERO
000575         MOVE "Stop limit orders can't be an iceberg order!"
000576                                      TO WS-ERROR-MSG(1)
000577         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000578     IF REQ-MIN-EXEC-QTY > ZERO AND REQ-STOP-PRICE > ZERO
000579         MOVE
000580     "Stop limit orders can't have Minimum execution quantity!"
000581                                      TO WS-ERROR-MSG(1)
000582         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000583     PERFORM 5030-FIND-SECURITY THRU 5030-EXIT.
000584     IF SEC-WAS-NOT-FOUND
000585         MOVE 'Unknown security ISIN' TO WS-ERROR-MSG(1)
000586         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT
000587     ELSE
000588         PERFORM 2022-VALIDATE-SECURITY-FIELDS THRU 2022-EXIT.
000589     PERFORM 5050-FIND-BROKER THRU 5050-EXIT.
000590     IF BRK-WAS-NOT-FOUND
000591         MOVE 'Unknown broker ID' TO WS-ERROR-MSG(1)
000592         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000593     PERFORM 5060-FIND-SHAREHOLDER THRU 5060-EXIT.
000594     IF SHR-WAS-NOT-FOUND
000595         MOVE 'Unknown shareholder ID' TO WS-ERROR-MSG(1)
000596         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000597     IF REQ-PEAK-SIZE NOT < REQ-QUANTITY
000598         MOVE 'Iceberg order peak size is out of range' TO
000599                                      WS-ERROR-MSG(1)
000600         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000601 2021-EXIT.
000602     EXIT.
000603 2022-VALIDATE-SECURITY-FIELDS.
000604     DIVIDE REQ-QUANTITY BY SEC-LOT-SIZE(WS-LOOKUP-SEC-IX)
000605         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
000606     IF WS-MOD-REM NOT = ZERO
000607         MOVE
000608           'Quantity is not a multiple of security lot size'
000609                                    TO WS-ERROR-MSG(1)
000610         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000611     DIVIDE REQ-PRICE BY SEC-TICK-SIZE(WS-LOOKUP-SEC-IX)
000612         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
000613     IF WS-MOD-REM NOT = ZERO
000614         MOVE
000615           'Price is not a multiple of security tick size'
000616                                    TO WS-ERROR-MSG(1)
000617         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000618     IF SEC-AUCTION(WS-LOOKUP-SEC-IX)
000619         IF REQ-MIN-EXEC-QTY > ZERO
000620             MOVE 'MEQ is not allowed in auction state!' TO
000621                                      WS-ERROR-MSG(1)
000622             PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000623         IF REQ-STOP-PRICE > ZERO
000624             MOVE
000625              'Stop limit order is not allowed in auction state!'
000626                                      TO WS-ERROR-MSG(1)
000627             PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000628         IF REQ-IS-UPDATE
000629             PERFORM 5040-FIND-ORDER THRU 5040-EXIT
000630             IF ORD-WAS-FOUND AND
000631                (LOOKUP-IN-INA-SBUY OR LOOKUP-IN-INA-SSELL)
000632                 MOVE
000633     'Update Stop limit order is not allowed in auction state!'
000634                                      TO WS-ERROR-MSG(1)
000635                 PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000636 2022-EXIT.
000637     EXIT.
000638*--------------------------------------------------------------*
000639*    2023-VALIDATE-UPDATE -- CR0178 ADDED 09/09/88.  ONLY THE
000640*    FIRST APPLICABLE MESSAGE IS KEPT (SEE SPEC SCREEN TEXT).
000641*--------------------------------------------------------------*
000642 2023-VALIDATE-UPDATE.
000643     IF SEC-WAS-NOT-FOUND
000644         GO TO 2023-EXIT.
000645     PERFORM 5040-FIND-ORDER THRU 5040-EXIT.
000646     IF ORD-WAS-NOT-FOUND
000647         MOVE 'Order ID not found in the order book' TO
000648                                   WS-ERROR-MSG(1)
000649         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT
000650         GO TO 2023-EXIT.
000651     PERFORM 5047-LOAD-BOOK-ENTRY THRU 5047-EXIT.
000652     IF ORDER-PEAK-SIZE OF WS-OLD-ORDER-AREA > ZERO
000653         IF REQ-PEAK-SIZE = ZERO
000654             MOVE 'Iceberg order peak size is out of range' TO
000655                                   WS-ERROR-MSG(1)
000656             PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT
000657             GO TO 2023-EXIT.
000658     IF ORDER-PEAK-SIZE OF WS-OLD-ORDER-AREA = ZERO
000659         IF REQ-PEAK-SIZE NOT = ZERO
000660             MOVE
000661              'Cannot specify peak size for a non-iceberg order'
000662                                   TO WS-ERROR-MSG(1)
000663             PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT
000664             GO TO 2023-EXIT.
000665     IF ORDER-IS-ACTIVE OF WS-OLD-ORDER-AREA
000666         IF ORDER-STOP-PRICE OF WS-OLD-ORDER-AREA > ZERO
000667             IF REQ-STOP-PRICE > ZERO
000668                 IF REQ-STOP-PRICE NOT =
000669                       ORDER-STOP-PRICE OF WS-OLD-ORDER-AREA
000670                     MOVE
000671          "Active Orders can't update their stop limit!"
000672                                   TO WS-ERROR-MSG(1)
000673                     PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000674 2023-EXIT.
000675     EXIT.
000676 2024-VALIDATE-DELETE.
000677     IF REQ-ORDER-ID NOT > ZERO
000678         MOVE 'Invalid order ID' TO WS-ERROR-MSG(1)
000679         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT
000680         GO TO 2024-EXIT.
000681     PERFORM 5030-FIND-SECURITY THRU 5030-EXIT.
000682     IF SEC-WAS-NOT-FOUND
000683         MOVE 'Unknown security ISIN' TO WS-ERROR-MSG(1)
000684         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT
000685         GO TO 2024-EXIT.
000686     PERFORM 5040-FIND-ORDER THRU 5040-EXIT.
000687     IF ORD-WAS-FOUND AND SEC-AUCTION(WS-LOOKUP-SEC-IX)
000688         IF LOOKUP-IN-INA-SBUY OR LOOKUP-IN-INA-SSELL
000689             MOVE
000690       'Delete Stop limit order is not allowed in auction state!'
000691                                   TO WS-ERROR-MSG(1)
000692             PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000693 2024-EXIT.
000694     EXIT.
000695 2025-VALIDATE-STATECHANGE.
000696     PERFORM 5030-FIND-SECURITY THRU 5030-EXIT.
000697     IF SEC-WAS-NOT-FOUND
000698         MOVE 'Unknown security ISIN' TO WS-ERROR-MSG(1)
000699         PERFORM 2090-ADD-ERROR-MSG THRU 2090-EXIT.
000700 2025-EXIT.
000701     EXIT.
000702 2090-ADD-ERROR-MSG.
000703     ADD BINARY1 TO WS-ERROR-MSG-CNT.
000704     SET EM-IX TO WS-ERROR-MSG-CNT.
000705     MOVE WS-ERROR-MSG(1) TO WS-ERROR-MSG(EM-IX).
000706 2090-EXIT.
000707     EXIT.
000708*--------------------------------------------------------------*
000709*    2030-DISPATCH-REQUEST -- BRANCHES TO THE ORDER LIFECYCLE
000710*    PARAGRAPH FOR THE REQUEST TYPE, THEN PUBLISHES THE OUTCOME
000711*    FOR NEW/UPDATE REQUESTS (DELETE AND STATE CHANGE PUBLISH
000712*    THEIR OWN EVENT INLINE).
000713*--------------------------------------------------------------*
000714 2030-DISPATCH-REQUEST.
000715     EVALUATE TRUE
000716         WHEN REQ-IS-NEW
000717             PERFORM 3000-NEW-ORDER THRU 3000-EXIT
000718             PERFORM 6000-PUBLISH-OUTCOME THRU 6000-EXIT
000719         WHEN REQ-IS-UPDATE
000720             PERFORM 3100-UPDATE-ORDER THRU 3100-EXIT
000721             PERFORM 6000-PUBLISH-OUTCOME THRU 6000-EXIT
000722         WHEN REQ-IS-DELETE
000723             PERFORM 3200-DELETE-ORDER THRU 3200-EXIT
000724         WHEN REQ-IS-STATECHG
000725             PERFORM 3300-CHANGE-STATE THRU 3300-EXIT
000726     END-EVALUATE.
000727 2030-EXIT.
000728     EXIT.
000729 EJECT
000730******************************************************************
000731*    3000 RANGE -- NEW / UPDATE / DELETE / STATE-CHANGE ORDER
000732*    LIFECYCLE, PER CR0114 (AUCTION) AND CR0140 (MEQ ROLLBACK).
000733******************************************************************
000734 3000-NEW-ORDER.
000735     MOVE ZERO TO WS-REQ-TRADE-CNT.
000736     MOVE REQ-ORDER-ID      TO ORDER-ID      OF WS-NEW-ORDER-AREA.
000737     MOVE REQ-SIDE          TO ORDER-SIDE     OF
000738         WS-NEW-ORDER-AREA.
000739     MOVE REQ-QUANTITY      TO ORDER-QTY      OF
000740         WS-NEW-ORDER-AREA.
000741     MOVE ZERO              TO ORDER-DISP-QTY OF
000742         WS-NEW-ORDER-AREA.
000743     MOVE REQ-PRICE         TO ORDER-PRICE    OF
000744         WS-NEW-ORDER-AREA.
000745     MOVE REQ-BROKER-ID     TO ORDER-BROKER-ID OF
000746         WS-NEW-ORDER-AREA.
000747     MOVE REQ-SHAREHOLDER-ID TO ORDER-SHR-ID  OF
000748         WS-NEW-ORDER-AREA.
000749     MOVE REQ-ENTRY-SEQ     TO ORDER-ENTRY-SEQ OF
000750         WS-NEW-ORDER-AREA.
000751     MOVE REQ-PEAK-SIZE     TO ORDER-PEAK-SIZE OF
000752         WS-NEW-ORDER-AREA.
000753     MOVE REQ-STOP-PRICE    TO ORDER-STOP-PRICE OF
000754         WS-NEW-ORDER-AREA.
000755     MOVE 'Y'               TO ORDER-ACTIVE-FLAG OF
000756         WS-NEW-ORDER-AREA.
000757     MOVE REQ-REQUEST-ID    TO ORDER-REQUEST-ID OF
000758         WS-NEW-ORDER-AREA.
000759     MOVE 'N'               TO ORDER-STATUS OF WS-NEW-ORDER-AREA.
000760     IF REQ-PEAK-SIZE > ZERO
000761         COMPUTE ORDER-QTY OF WS-NEW-ORDER-AREA = REQ-PEAK-SIZE
000762         COMPUTE ORDER-DISP-QTY OF WS-NEW-ORDER-AREA =
000763               REQ-QUANTITY - REQ-PEAK-SIZE.
000764     IF REQ-SIDE-SELL
000765         PERFORM 7030-CHECK-SELL-POSITION THRU 7030-EXIT
000766         IF NOT ENTRY-FOUND
000767             MOVE 'NP' TO WS-OUTCOME-CODE
000768             GO TO 3000-EXIT.
000769     IF REQ-STOP-PRICE > ZERO
000770         PERFORM 3030-NEW-STOP-ORDER THRU 3030-EXIT
000771         GO TO 3000-EXIT.
000772     IF SEC-AUCTION(WS-LOOKUP-SEC-IX)
000773         PERFORM 3040-NEW-AUCTION-ORDER THRU 3040-EXIT
000774         GO TO 3000-EXIT.
000775     MOVE REQ-MIN-EXEC-QTY TO WS-CURR-MEQ.
000776     MOVE 'AC' TO WS-OUTCOME-CODE.
000777     PERFORM 4000-CONTINUOUS-MATCH THRU 4000-EXIT.
000778 3000-EXIT.
000779     EXIT.
000780*--------------------------------------------------------------*
000781*    3030-NEW-STOP-ORDER -- 08/19/87.  IF THE STOP CONDITION IS
000782*    ALREADY MET ON ENTRY THE ORDER GOES STRAIGHT THROUGH THE
000783*    CONTINUOUS MATCHER, THE SAME AS A PLAIN LIMIT ORDER.
000784*--------------------------------------------------------------*
000785 3030-NEW-STOP-ORDER.
000786     SET WS-TRIGGERED-SW TO FALSE.
000787     IF ORDER-IS-BUY OF WS-NEW-ORDER-AREA
000788         IF SEC-LAST-PRICE(WS-LOOKUP-SEC-IX) >
000789               ORDER-STOP-PRICE OF WS-NEW-ORDER-AREA
000790             SET TRIGGERED-ON-ENTRY TO TRUE
000791     ELSE
000792         IF SEC-LAST-PRICE(WS-LOOKUP-SEC-IX) <
000793               ORDER-STOP-PRICE OF WS-NEW-ORDER-AREA
000794             SET TRIGGERED-ON-ENTRY TO TRUE.
000795     IF TRIGGERED-ON-ENTRY
000796         MOVE REQ-MIN-EXEC-QTY TO WS-CURR-MEQ
000797         MOVE 'AC' TO WS-OUTCOME-CODE
000798         PERFORM 4000-CONTINUOUS-MATCH THRU 4000-EXIT
000799         GO TO 3030-EXIT.
000800     IF ORDER-IS-BUY OF WS-NEW-ORDER-AREA
000801         COMPUTE WS-DEBIT-VALUE =
000802               ORDER-QTY OF WS-NEW-ORDER-AREA *
000803               ORDER-PRICE OF WS-NEW-ORDER-AREA
000804         IF WS-DEBIT-VALUE > BRK-CREDIT(WS-LOOKUP-BRK-IX)
000805             MOVE 'NC' TO WS-OUTCOME-CODE
000806             GO TO 3030-EXIT.
000807         SUBTRACT WS-DEBIT-VALUE FROM
000808             BRK-CREDIT(WS-LOOKUP-BRK-IX).
000809     MOVE 'N' TO ORDER-ACTIVE-FLAG OF WS-NEW-ORDER-AREA.
000810     MOVE WS-NEW-ORDER-AREA TO WS-INSERT-SOURCE.
000811     PERFORM 5010-BOOK-INSERT-INACTIVE THRU 5010-EXIT.
000812     MOVE 'AC' TO WS-OUTCOME-CODE.
000813 3030-EXIT.
000814     EXIT.
000815*--------------------------------------------------------------*
000816*    3040-NEW-AUCTION-ORDER -- CR0114 11/02/87.  BUY ORDERS ARE
000817*    CREDIT-CHECKED AND DEBITED AT ENTRY; NO MATCHING HAPPENS.
000818*--------------------------------------------------------------*
000819 3040-NEW-AUCTION-ORDER.
000820     IF ORDER-IS-BUY OF WS-NEW-ORDER-AREA
000821         COMPUTE WS-DEBIT-VALUE =
000822           (ORDER-QTY OF WS-NEW-ORDER-AREA +
000823            ORDER-DISP-QTY OF WS-NEW-ORDER-AREA) *
000824            ORDER-PRICE OF WS-NEW-ORDER-AREA
000825         IF WS-DEBIT-VALUE > BRK-CREDIT(WS-LOOKUP-BRK-IX)
000826             MOVE 'NC' TO WS-OUTCOME-CODE
000827             GO TO 3040-EXIT.
000828         SUBTRACT WS-DEBIT-VALUE FROM
000829             BRK-CREDIT(WS-LOOKUP-BRK-IX).
000830     MOVE 'Q' TO ORDER-STATUS OF WS-NEW-ORDER-AREA.
000831     MOVE WS-NEW-ORDER-AREA TO WS-INSERT-SOURCE.
000832     PERFORM 5000-BOOK-INSERT-ACTIVE THRU 5000-EXIT.
000833     MOVE 'AC' TO WS-OUTCOME-CODE.
000834     PERFORM 4200-COMPUTE-OPENING-PRICE THRU 4200-EXIT.
000835     PERFORM 6050-PUBLISH-OPENPRICE THRU 6050-EXIT.
000836 3040-EXIT.
000837     EXIT.
000838 EJECT
000839*--------------------------------------------------------------*
000840*    3100 RANGE -- UPDATE ORDER, CR0162 AND CR0178.
000841*--------------------------------------------------------------*
000842 3100-UPDATE-ORDER.
000843     MOVE ZERO TO WS-REQ-TRADE-CNT.
000844     PERFORM 5040-FIND-ORDER THRU 5040-EXIT.
000845     PERFORM 5047-LOAD-BOOK-ENTRY THRU 5047-EXIT.
000846     IF REQ-SIDE-SELL
000847         PERFORM 7031-CHECK-SELL-POSITION-UPDATE THRU 7031-EXIT
000848         IF NOT ENTRY-FOUND
000849             MOVE 'NP' TO WS-OUTCOME-CODE
000850             GO TO 3100-EXIT.
000851     IF LOOKUP-IN-INA-SBUY OR LOOKUP-IN-INA-SSELL
000852         PERFORM 3110-UPDATE-INACTIVE-STOP THRU 3110-EXIT
000853     ELSE
000854         PERFORM 3120-UPDATE-ACTIVE-ORDER THRU 3120-EXIT.
000855 3100-EXIT.
000856     EXIT.
000857*--------------------------------------------------------------*
000858*    3110-UPDATE-INACTIVE-STOP -- 01/11/89 REFUND/RE-RESERVE.
000859*--------------------------------------------------------------*
000860 3110-UPDATE-INACTIVE-STOP.
000861     IF ORDER-IS-BUY OF WS-OLD-ORDER-AREA
000862         COMPUTE WS-OLD-RESERVE-VALUE =
000863               ORDER-QTY OF WS-OLD-ORDER-AREA *
000864               ORDER-PRICE OF WS-OLD-ORDER-AREA
000865         ADD WS-OLD-RESERVE-VALUE TO BRK-CREDIT(WS-LOOKUP-BRK-IX)
000866         COMPUTE WS-NEW-RESERVE-VALUE =
000867               REQ-QUANTITY * REQ-PRICE
000868         IF WS-NEW-RESERVE-VALUE > BRK-CREDIT(WS-LOOKUP-BRK-IX)
000869             SUBTRACT WS-OLD-RESERVE-VALUE FROM
000870                   BRK-CREDIT(WS-LOOKUP-BRK-IX)
000871             MOVE 'NC' TO WS-OUTCOME-CODE
000872             GO TO 3110-EXIT.
000873         SUBTRACT WS-NEW-RESERVE-VALUE FROM
000874               BRK-CREDIT(WS-LOOKUP-BRK-IX).
000875     MOVE ORDER-STOP-PRICE OF WS-OLD-ORDER-AREA TO WS-WORK-PRICE.
000876     MOVE REQ-ORDER-ID       TO ORDER-ID OF WS-OLD-ORDER-AREA.
000877     MOVE REQ-QUANTITY       TO ORDER-QTY OF WS-OLD-ORDER-AREA.
000878     MOVE ZERO                TO ORDER-DISP-QTY OF
000879         WS-OLD-ORDER-AREA.
000880     MOVE REQ-PRICE           TO ORDER-PRICE OF WS-OLD-ORDER-AREA.
000881     MOVE REQ-PEAK-SIZE       TO ORDER-PEAK-SIZE OF
000882         WS-OLD-ORDER-AREA.
000883     MOVE REQ-STOP-PRICE      TO ORDER-STOP-PRICE OF
000884         WS-OLD-ORDER-AREA.
000885     IF REQ-PEAK-SIZE > ZERO
000886         COMPUTE ORDER-QTY OF WS-OLD-ORDER-AREA = REQ-PEAK-SIZE
000887         COMPUTE ORDER-DISP-QTY OF WS-OLD-ORDER-AREA =
000888               REQ-QUANTITY - REQ-PEAK-SIZE.
000889     IF REQ-STOP-PRICE NOT = WS-WORK-PRICE
000890         PERFORM 5012-BOOK-REMOVE-INACTIVE THRU 5012-EXIT
000891         MOVE WS-OLD-ORDER-AREA TO WS-INSERT-SOURCE
000892         PERFORM 5010-BOOK-INSERT-INACTIVE THRU 5010-EXIT
000893     ELSE
000894         PERFORM 5048-STORE-BOOK-ENTRY THRU 5048-EXIT.
000895     MOVE 'UP' TO WS-OUTCOME-CODE.
000896 3110-EXIT.
000897     EXIT.
000898*--------------------------------------------------------------*
000899*    3120-UPDATE-ACTIVE-ORDER -- CR0178 09/09/88, CR0349
000900*    08/05/92 (NO MEQ RE-CHECK WHEN PRIORITY IS KEPT).
000901*--------------------------------------------------------------*
000902 3120-UPDATE-ACTIVE-ORDER.
000903     MOVE 'N' TO WS-PRIORITY-LOST-SW.
000904     IF REQ-QUANTITY > ORDER-QTY OF WS-OLD-ORDER-AREA +
000905                       ORDER-DISP-QTY OF WS-OLD-ORDER-AREA
000906         MOVE 'Y' TO WS-PRIORITY-LOST-SW.
000907     IF REQ-PRICE NOT = ORDER-PRICE OF WS-OLD-ORDER-AREA
000908         MOVE 'Y' TO WS-PRIORITY-LOST-SW.
000909     IF ORDER-PEAK-SIZE OF WS-OLD-ORDER-AREA > ZERO AND
000910           REQ-PEAK-SIZE > ORDER-PEAK-SIZE OF WS-OLD-ORDER-AREA
000911         MOVE 'Y' TO WS-PRIORITY-LOST-SW.
000912     IF WS-PRIORITY-LOST-SW = 'Y'
000913         PERFORM 3121-UPDATE-WITH-PRIORITY-LOSS THRU 3121-EXIT
000914     ELSE
000915         PERFORM 3122-UPDATE-WITHOUT-PRIORITY-LOSS THRU 3122-EXIT.
000916 3120-EXIT.
000917     EXIT.
000918 3121-UPDATE-WITH-PRIORITY-LOSS.
000919     IF ORDER-IS-BUY OF WS-OLD-ORDER-AREA
000920         COMPUTE WS-OLD-RESERVE-VALUE =
000921           (ORDER-QTY OF WS-OLD-ORDER-AREA +
000922            ORDER-DISP-QTY OF WS-OLD-ORDER-AREA) *
000923            ORDER-PRICE OF WS-OLD-ORDER-AREA
000924         ADD WS-OLD-RESERVE-VALUE TO BRK-CREDIT(WS-LOOKUP-BRK-IX).
000925     PERFORM 5011-BOOK-REMOVE-ACTIVE THRU 5011-EXIT.
000926     MOVE REQ-ORDER-ID   TO ORDER-ID OF WS-NEW-ORDER-AREA.
000927     MOVE REQ-SIDE       TO ORDER-SIDE OF WS-NEW-ORDER-AREA.
000928     MOVE REQ-QUANTITY   TO ORDER-QTY OF WS-NEW-ORDER-AREA.
000929     MOVE ZERO           TO ORDER-DISP-QTY OF WS-NEW-ORDER-AREA.
000930     MOVE REQ-PRICE      TO ORDER-PRICE OF WS-NEW-ORDER-AREA.
000931     MOVE ORDER-BROKER-ID OF WS-OLD-ORDER-AREA TO
000932           ORDER-BROKER-ID OF WS-NEW-ORDER-AREA.
000933     MOVE ORDER-SHR-ID OF WS-OLD-ORDER-AREA TO
000934           ORDER-SHR-ID OF WS-NEW-ORDER-AREA.
000935     MOVE REQ-ENTRY-SEQ  TO ORDER-ENTRY-SEQ OF WS-NEW-ORDER-AREA.
000936     MOVE REQ-PEAK-SIZE  TO ORDER-PEAK-SIZE OF WS-NEW-ORDER-AREA.
000937     MOVE ORDER-STOP-PRICE OF WS-OLD-ORDER-AREA TO
000938           ORDER-STOP-PRICE OF WS-NEW-ORDER-AREA.
000939     MOVE 'Y' TO ORDER-ACTIVE-FLAG OF WS-NEW-ORDER-AREA.
000940     MOVE REQ-REQUEST-ID TO ORDER-REQUEST-ID OF WS-NEW-ORDER-AREA.
000941     MOVE 'N' TO ORDER-STATUS OF WS-NEW-ORDER-AREA.
000942     IF REQ-PEAK-SIZE > ZERO
000943         COMPUTE ORDER-QTY OF WS-NEW-ORDER-AREA = REQ-PEAK-SIZE
000944         COMPUTE ORDER-DISP-QTY OF WS-NEW-ORDER-AREA =
000945               REQ-QUANTITY - REQ-PEAK-SIZE.
000946     MOVE REQ-MIN-EXEC-QTY TO WS-CURR-MEQ.
000947     MOVE 'UP' TO WS-OUTCOME-CODE.
000948     PERFORM 4000-CONTINUOUS-MATCH THRU 4000-EXIT.
000949     IF OUTCOME-NOT-ENOUGH-CREDIT OR OUTCOME-NOT-ENOUGH-POS
000950           OR OUTCOME-NOT-SATISFIED-MEQ
000951         MOVE WS-OLD-ORDER-AREA TO WS-INSERT-SOURCE
000952         IF ORDER-IS-BUY OF WS-OLD-ORDER-AREA
000953             SUBTRACT WS-OLD-RESERVE-VALUE FROM
000954                   BRK-CREDIT(WS-LOOKUP-BRK-IX)
000955         PERFORM 5000-BOOK-INSERT-ACTIVE THRU 5000-EXIT.
000956 3121-EXIT.
000957     EXIT.
000958 3122-UPDATE-WITHOUT-PRIORITY-LOSS.
000959     IF ORDER-IS-BUY OF WS-OLD-ORDER-AREA
000960         COMPUTE WS-OLD-RESERVE-VALUE =
000961           (ORDER-QTY OF WS-OLD-ORDER-AREA +
000962            ORDER-DISP-QTY OF WS-OLD-ORDER-AREA) *
000963            ORDER-PRICE OF WS-OLD-ORDER-AREA
000964         COMPUTE WS-NEW-RESERVE-VALUE =
000965           REQ-QUANTITY * REQ-PRICE
000966         ADD WS-OLD-RESERVE-VALUE TO BRK-CREDIT(WS-LOOKUP-BRK-IX)
000967         SUBTRACT WS-NEW-RESERVE-VALUE FROM
000968               BRK-CREDIT(WS-LOOKUP-BRK-IX).
000969     MOVE REQ-QUANTITY  TO ORDER-QTY OF WS-OLD-ORDER-AREA.
000970     MOVE REQ-PEAK-SIZE TO ORDER-PEAK-SIZE OF WS-OLD-ORDER-AREA.
000971     IF REQ-PEAK-SIZE > ZERO
000972         COMPUTE ORDER-QTY OF WS-OLD-ORDER-AREA = REQ-PEAK-SIZE
000973         COMPUTE ORDER-DISP-QTY OF WS-OLD-ORDER-AREA =
000974               REQ-QUANTITY - REQ-PEAK-SIZE
000975     ELSE
000976         MOVE ZERO TO ORDER-DISP-QTY OF WS-OLD-ORDER-AREA.
000977     PERFORM 5048-STORE-BOOK-ENTRY THRU 5048-EXIT.
000978     MOVE 'UP' TO WS-OUTCOME-CODE.
000979 3122-EXIT.
000980     EXIT.
000981 EJECT
000982*--------------------------------------------------------------*
000983*    3200-DELETE-ORDER -- CR0291 AND CR0502, REFUND ON DELETE.
000984*--------------------------------------------------------------*
000985 3200-DELETE-ORDER.
000986     PERFORM 5040-FIND-ORDER THRU 5040-EXIT.
000987     PERFORM 5047-LOAD-BOOK-ENTRY THRU 5047-EXIT.
000988     IF ORDER-IS-BUY OF WS-OLD-ORDER-AREA
000989         COMPUTE WS-REFUND-VALUE =
000990           (ORDER-QTY OF WS-OLD-ORDER-AREA +
000991            ORDER-DISP-QTY OF WS-OLD-ORDER-AREA) *
000992            ORDER-PRICE OF WS-OLD-ORDER-AREA
000993         ADD WS-REFUND-VALUE TO BRK-CREDIT(WS-LOOKUP-BRK-IX).
000994     IF LOOKUP-IN-ACT-BUY OR LOOKUP-IN-ACT-SELL
000995         PERFORM 5011-BOOK-REMOVE-ACTIVE THRU 5011-EXIT
000996     ELSE
000997         PERFORM 5012-BOOK-REMOVE-INACTIVE THRU 5012-EXIT.
000998     PERFORM 6070-PUBLISH-DELETED THRU 6070-EXIT.
000999 3200-EXIT.
001000     EXIT.
001001*--------------------------------------------------------------*
001002*    3300-CHANGE-STATE -- CR0114, EXECUTES THE AUCTION WHEN THE
001003*    STATE MOVES FROM 'A' TO 'C'.
001004*--------------------------------------------------------------*
001005 3300-CHANGE-STATE.
001006     MOVE SEC-STATE(WS-LOOKUP-SEC-IX) TO WS-WORK-OLD-STATE.
001007     MOVE REQ-TARGET-STATE TO SEC-STATE(WS-LOOKUP-SEC-IX).
001008     IF WS-WORK-OLD-STATE = 'A' AND
001009         SEC-CONTINUOUS(WS-LOOKUP-SEC-IX)
001010         PERFORM 4210-AUCTION-EXECUTE THRU 4210-EXIT.
001011     PERFORM 6060-PUBLISH-STATECHANGE THRU 6060-EXIT.
001012 3300-EXIT.
001013     EXIT.
001014 EJECT
001015******************************************************************
001016*    4000 RANGE -- CONTINUOUS MATCHER, CR0140/CR0398 ROLLBACK.
001017*    ALL CREDIT/BOOK EFFECTS ARE PROVISIONAL UNTIL 4090 COMMITS
001018*    THEM -- SEE WS-ROLLBACK-TRADES IN WORKING STORAGE.
001019******************************************************************
001020 4000-CONTINUOUS-MATCH.
001021     MOVE ZERO TO RBT-COUNT.
001022     MOVE ZERO TO WS-TOTAL-TRADED-QTY.
001023     MOVE 'N'  TO WS-MATCH-DONE-SW.
001024     MOVE 'N'  TO WS-MATCH-ABORT-SW.
001025     IF REQ-ENTRY-SEQ > WS-WORK-ENTRY-SEQ
001026         MOVE REQ-ENTRY-SEQ TO WS-WORK-ENTRY-SEQ.
001027     COMPUTE WS-INCOMING-REMAINING =
001028           ORDER-QTY OF WS-NEW-ORDER-AREA +
001029           ORDER-DISP-QTY OF WS-NEW-ORDER-AREA.
001030     PERFORM 4010-TRY-ONE-TRADE THRU 4010-EXIT
001031         UNTIL MATCH-IS-DONE OR MATCH-WAS-ABORTED
001032               OR WS-INCOMING-REMAINING = ZERO.
001033     IF MATCH-WAS-ABORTED
001034         PERFORM 4030-ROLLBACK-TRADES THRU 4030-EXIT
001035         MOVE 'NC' TO WS-OUTCOME-CODE
001036         GO TO 4000-EXIT.
001037     IF WS-INCOMING-REMAINING > ZERO
001038         AND WS-TOTAL-TRADED-QTY < WS-CURR-MEQ
001039         PERFORM 4030-ROLLBACK-TRADES THRU 4030-EXIT
001040         MOVE 'NM' TO WS-OUTCOME-CODE
001041         GO TO 4000-EXIT.
001042     IF WS-INCOMING-REMAINING > ZERO
001043         PERFORM 4040-HANDLE-REMAINDER THRU 4040-EXIT
001044         IF OUTCOME-NOT-ENOUGH-CREDIT
001045             GO TO 4000-EXIT.
001046     PERFORM 4090-FINALIZE-TRADES THRU 4090-EXIT.
001047 4000-EXIT.
001048     EXIT.
001049*--------------------------------------------------------------*
001050*    4010-TRY-ONE-TRADE -- ONE PASS OF THE PRICE/TIME LOOP.
001051*    CR0398 11/29/93 -- CREDIT CHECK BEFORE ANY BOOK MUTATION.
001052*--------------------------------------------------------------*
001053 4010-TRY-ONE-TRADE.
001054     PERFORM 5020-BOOK-HEAD-OPPOSITE THRU 5020-EXIT.
001055     IF ORD-WAS-NOT-FOUND
001056         SET MATCH-IS-DONE TO TRUE
001057         GO TO 4010-EXIT.
001058     PERFORM 5090-PRICE-MATCHES THRU 5090-EXIT.
001059     IF NOT PRICE-MATCHES
001060         SET MATCH-IS-DONE TO TRUE
001061         GO TO 4010-EXIT.
001062     IF WS-INCOMING-REMAINING < ORDER-QTY OF WS-OLD-ORDER-AREA
001063         MOVE WS-INCOMING-REMAINING TO WS-TRADE-QTY
001064     ELSE
001065         MOVE ORDER-QTY OF WS-OLD-ORDER-AREA TO WS-TRADE-QTY.
001066     MOVE ORDER-PRICE OF WS-OLD-ORDER-AREA TO WS-TRADE-PRICE.
001067     ADD BINARY1 TO RBT-COUNT.
001068     SET RBT-IX TO RBT-COUNT.
001069     MOVE WS-LOOKUP-QUEUE        TO RBT-QUEUE(RBT-IX).
001070     MOVE WS-TRADE-PRICE         TO RBT-TRADE-PRICE(RBT-IX).
001071     MOVE WS-TRADE-QTY           TO RBT-TRADE-QTY(RBT-IX).
001072     MOVE WS-OLD-ORDER-AREA      TO RBT-SAVED-ORDER(RBT-IX).
001073     IF ORDER-IS-BUY OF WS-NEW-ORDER-AREA
001074         COMPUTE WS-DEBIT-VALUE = WS-TRADE-QTY * WS-TRADE-PRICE
001075         IF WS-DEBIT-VALUE > BRK-CREDIT(WS-LOOKUP-BRK-IX)
001076             SUBTRACT BINARY1 FROM RBT-COUNT
001077             SET MATCH-WAS-ABORTED TO TRUE
001078             GO TO 4010-EXIT.
001079         SUBTRACT WS-DEBIT-VALUE FROM
001080             BRK-CREDIT(WS-LOOKUP-BRK-IX).
001081         MOVE ORDER-BROKER-ID OF WS-OLD-ORDER-AREA TO
001082               WS-BRK-LOOKUP-ID
001083         PERFORM 5051-FIND-BROKER-BY-ID THRU 5051-EXIT
001084         ADD WS-DEBIT-VALUE TO BRK-CREDIT(WS-LOOKUP-BRK-IX2)
001085         MOVE ORDER-ID OF WS-NEW-ORDER-AREA TO
001086               RBT-BUY-ORDER-ID(RBT-IX)
001087         MOVE ORDER-ID OF WS-OLD-ORDER-AREA TO
001088               RBT-SELL-ORDER-ID(RBT-IX)
001089         MOVE ORDER-SHR-ID OF WS-NEW-ORDER-AREA TO
001090               RBT-BUY-SHR-ID(RBT-IX)
001091         MOVE ORDER-SHR-ID OF WS-OLD-ORDER-AREA TO
001092               RBT-SELL-SHR-ID(RBT-IX)
001093         MOVE WS-LOOKUP-BRK-IX  TO RBT-DEBITED-BRK-IX(RBT-IX)
001094         MOVE WS-DEBIT-VALUE    TO RBT-DEBITED-VALUE(RBT-IX)
001095         MOVE WS-LOOKUP-BRK-IX2 TO RBT-CREDITED-BRK-IX(RBT-IX)
001096         MOVE WS-DEBIT-VALUE    TO RBT-CREDITED-VALUE(RBT-IX)
001097     ELSE
001098         COMPUTE WS-CREDIT-VALUE = WS-TRADE-QTY * WS-TRADE-PRICE
001099         ADD WS-CREDIT-VALUE TO BRK-CREDIT(WS-LOOKUP-BRK-IX)
001100         MOVE ORDER-ID OF WS-OLD-ORDER-AREA TO
001101               RBT-BUY-ORDER-ID(RBT-IX)
001102         MOVE ORDER-ID OF WS-NEW-ORDER-AREA TO
001103               RBT-SELL-ORDER-ID(RBT-IX)
001104         MOVE ORDER-SHR-ID OF WS-OLD-ORDER-AREA TO
001105               RBT-BUY-SHR-ID(RBT-IX)
001106         MOVE ORDER-SHR-ID OF WS-NEW-ORDER-AREA TO
001107               RBT-SELL-SHR-ID(RBT-IX)
001108         MOVE WS-LOOKUP-BRK-IX  TO RBT-CREDITED-BRK-IX(RBT-IX)
001109         MOVE WS-CREDIT-VALUE   TO RBT-CREDITED-VALUE(RBT-IX)
001110         MOVE ZERO TO RBT-DEBITED-BRK-IX(RBT-IX)
001111         MOVE ZERO TO RBT-DEBITED-VALUE(RBT-IX).
001112     SUBTRACT WS-TRADE-QTY FROM ORDER-QTY OF WS-OLD-ORDER-AREA.
001113     IF ORDER-QTY OF WS-OLD-ORDER-AREA = ZERO
001114         PERFORM 5011-BOOK-REMOVE-ACTIVE THRU 5011-EXIT
001115         IF ORDER-DISP-QTY OF WS-OLD-ORDER-AREA > ZERO
001116             PERFORM 5013-REPLENISH-ICEBERG THRU 5013-EXIT
001117     ELSE
001118         PERFORM 5048-STORE-BOOK-ENTRY THRU 5048-EXIT.
001119     SUBTRACT WS-TRADE-QTY FROM WS-INCOMING-REMAINING.
001120     ADD WS-TRADE-QTY TO WS-TOTAL-TRADED-QTY.
001121 4010-EXIT.
001122     EXIT.
001123*--------------------------------------------------------------*
001124*    4030-ROLLBACK-TRADES -- CR0140/CR0398.  UNWINDS RBT-ENTRY
001125*    IN REVERSE SO EARLIER-MATCHED ORDERS END UP FRONT-MOST.
001126*--------------------------------------------------------------*
001127 4030-ROLLBACK-TRADES.
001128     PERFORM 4031-ROLLBACK-ONE-TRADE THRU 4031-EXIT
001129         VARYING RBT-IX FROM RBT-COUNT BY -1
001130         UNTIL RBT-IX < 1.
001131     MOVE ZERO TO RBT-COUNT.
001132 4030-EXIT.
001133     EXIT.
001134 4031-ROLLBACK-ONE-TRADE.
001135     SUBTRACT RBT-CREDITED-VALUE(RBT-IX) FROM
001136           BRK-CREDIT(RBT-CREDITED-BRK-IX(RBT-IX)).
001137     IF RBT-DEBITED-BRK-IX(RBT-IX) NOT = ZERO
001138         ADD RBT-DEBITED-VALUE(RBT-IX) TO
001139               BRK-CREDIT(RBT-DEBITED-BRK-IX(RBT-IX)).
001140     MOVE RBT-SAVED-ORDER(RBT-IX) TO WS-INSERT-SOURCE.
001141     MOVE RBT-QUEUE(RBT-IX)       TO WS-LOOKUP-QUEUE.
001142     PERFORM 5014-RESTORE-AT-FRONT-ACTIVE THRU 5014-EXIT.
001143 4031-EXIT.
001144     EXIT.
001145*--------------------------------------------------------------*
001146*    4040-HANDLE-REMAINDER -- CR0140.  BUY SIDE RESERVES THE
001147*    REMAINDER'S VALUE BEFORE IT BECOMES A RESTING BOOK ENTRY.
001148*--------------------------------------------------------------*
001149 4040-HANDLE-REMAINDER.
001150     IF ORDER-IS-BUY OF WS-NEW-ORDER-AREA
001151         COMPUTE WS-DEBIT-VALUE =
001152               WS-INCOMING-REMAINING *
001153               ORDER-PRICE OF WS-NEW-ORDER-AREA
001154         IF WS-DEBIT-VALUE > BRK-CREDIT(WS-LOOKUP-BRK-IX)
001155             PERFORM 4030-ROLLBACK-TRADES THRU 4030-EXIT
001156             MOVE 'NC' TO WS-OUTCOME-CODE
001157             GO TO 4040-EXIT.
001158         SUBTRACT WS-DEBIT-VALUE FROM
001159             BRK-CREDIT(WS-LOOKUP-BRK-IX).
001160     MOVE WS-INCOMING-REMAINING TO ORDER-QTY OF WS-NEW-ORDER-AREA.
001161     MOVE ZERO TO ORDER-DISP-QTY OF WS-NEW-ORDER-AREA.
001162     IF ORDER-PEAK-SIZE OF WS-NEW-ORDER-AREA > ZERO
001163         COMPUTE ORDER-QTY OF WS-NEW-ORDER-AREA =
001164               ORDER-PEAK-SIZE OF WS-NEW-ORDER-AREA
001165         COMPUTE ORDER-DISP-QTY OF WS-NEW-ORDER-AREA =
001166               WS-INCOMING-REMAINING -
001167               ORDER-PEAK-SIZE OF WS-NEW-ORDER-AREA.
001168     MOVE WS-NEW-ORDER-AREA TO WS-INSERT-SOURCE.
001169     PERFORM 5000-BOOK-INSERT-ACTIVE THRU 5000-EXIT.
001170 4040-EXIT.
001171     EXIT.
001172*--------------------------------------------------------------*
001173*    4090-FINALIZE-TRADES -- COMMITS TRADES-FILE, POSITIONS AND
001174*    THE SECURITY'S LAST-TRADE-PRICE FOR A SUCCESSFUL REQUEST.
001175*--------------------------------------------------------------*
001176 4090-FINALIZE-TRADES.
001177     PERFORM 4091-FINALIZE-ONE-TRADE THRU 4091-EXIT
001178         VARYING RBT-IX FROM 1 BY 1
001179         UNTIL RBT-IX > RBT-COUNT.
001180     MOVE RBT-COUNT TO WS-REQ-TRADE-CNT.
001181 4090-EXIT.
001182     EXIT.
001183 4091-FINALIZE-ONE-TRADE.
001184     MOVE SPACES TO TRADE-REC.
001185     MOVE SEC-ISIN(WS-LOOKUP-SEC-IX)  TO TRD-SECURITY-ISIN.
001186     MOVE RBT-TRADE-PRICE(RBT-IX)     TO TRD-PRICE.
001187     MOVE RBT-TRADE-QTY(RBT-IX)       TO TRD-QUANTITY.
001188     MOVE RBT-BUY-ORDER-ID(RBT-IX)    TO TRD-BUY-ORDER-ID.
001189     MOVE RBT-SELL-ORDER-ID(RBT-IX)   TO TRD-SELL-ORDER-ID.
001190     COMPUTE TRD-TRADED-VALUE =
001191           RBT-TRADE-PRICE(RBT-IX) * RBT-TRADE-QTY(RBT-IX).
001192     WRITE TRADE-REC.
001193     ADD BINARY1 TO WS-TRADE-CNT.
001194     ADD TRD-TRADED-VALUE TO WS-TRADE-VALUE-TOT.
001195     ADD RBT-TRADE-QTY(RBT-IX)  TO
001196         SEC-TRD-TOT-QTY(WS-LOOKUP-SEC-IX).
001197     ADD TRD-TRADED-VALUE       TO
001198         SEC-TRD-TOT-VALUE(WS-LOOKUP-SEC-IX).
001199     MOVE RBT-TRADE-PRICE(RBT-IX) TO
001200         SEC-LAST-PRICE(WS-LOOKUP-SEC-IX).
001201     MOVE RBT-BUY-SHR-ID(RBT-IX)  TO WS-POS-LOOKUP-SHR.
001202     MOVE SEC-ISIN(WS-LOOKUP-SEC-IX) TO WS-POS-LOOKUP-ISIN.
001203     MOVE RBT-TRADE-QTY(RBT-IX)   TO WS-WORK-QTY.
001204     PERFORM 7010-INCREMENT-POSITION THRU 7010-EXIT.
001205     MOVE RBT-SELL-SHR-ID(RBT-IX) TO WS-POS-LOOKUP-SHR.
001206     PERFORM 7020-DECREMENT-POSITION THRU 7020-EXIT.
001207 4091-EXIT.
001208     EXIT.
001209 EJECT
001210******************************************************************
001211*    4200 RANGE -- OPENING PRICE COMPUTATION FOR AN AUCTION
001212*    SECURITY.  CR0412 -- MAX TRADEABLE QTY, TIES BROKEN BY
001213*    CLOSEST TO LAST TRADE PRICE THEN BY LOWER PRICE.
001214******************************************************************
001215 4200-COMPUTE-OPENING-PRICE.
001216     MOVE ZERO TO OPC-COUNT.
001217     MOVE 'N'  TO WS-OP-HAVE-CANDIDATE.
001218     PERFORM 4201-EVAL-BUY-CANDIDATE THRU 4201-EXIT
001219         VARYING AB-IX FROM 1 BY 1
001220         UNTIL AB-IX > SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX).
001221     PERFORM 4202-EVAL-SELL-CANDIDATE THRU 4202-EXIT
001222         VARYING AS-IX FROM 1 BY 1
001223         UNTIL AS-IX > SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX).
001224     IF OP-NO-CANDIDATE
001225         MOVE ZERO TO SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)
001226         MOVE ZERO TO SEC-OPEN-TRADE-QTY(WS-LOOKUP-SEC-IX)
001227         GO TO 4200-EXIT.
001228     MOVE SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX) TO WS-OP-BEST-PRICE.
001229     MOVE SEC-OPEN-TRADE-QTY(WS-LOOKUP-SEC-IX) TO WS-OP-BEST-QTY.
001230 4200-EXIT.
001231     EXIT.
001232 4201-EVAL-BUY-CANDIDATE.
001233     MOVE ORDER-PRICE(WS-LOOKUP-SEC-IX, AB-IX) TO
001234         WS-OP-CAND-PRICE.
001235     PERFORM 4203-EVAL-ONE-CANDIDATE THRU 4203-EXIT.
001236 4201-EXIT.
001237     EXIT.
001238 4202-EVAL-SELL-CANDIDATE.
001239     MOVE ORDER-PRICE(WS-LOOKUP-SEC-IX, AS-IX) TO
001240         WS-OP-CAND-PRICE.
001241     PERFORM 4203-EVAL-ONE-CANDIDATE THRU 4203-EXIT.
001242 4202-EXIT.
001243     EXIT.
001244*--------------------------------------------------------------*
001245*    4203-EVAL-ONE-CANDIDATE -- CR0412.  A CANDIDATE PRICE IS
001246*    ANY RESTING ORDER'S LIMIT; THE TRADEABLE QTY AT THAT PRICE
001247*    IS MIN(SUM OF BUYS AT OR ABOVE IT, SUM OF SELLS AT OR
001248*    BELOW IT).  TIES GO TO CLOSEST-TO-LAST-PRICE, THEN LOWER.
001249*--------------------------------------------------------------*
001250 4203-EVAL-ONE-CANDIDATE.
001251     PERFORM 4204-SUM-BUYS-AT-OR-ABOVE THRU 4204-EXIT.
001252     MOVE WS-OP-BUY-SUM TO WS-OP-CAND-QTY.
001253     PERFORM 4205-SUM-SELLS-AT-OR-BELOW THRU 4205-EXIT.
001254     IF WS-OP-SELL-SUM < WS-OP-CAND-QTY
001255         MOVE WS-OP-SELL-SUM TO WS-OP-CAND-QTY.
001256     IF WS-OP-CAND-QTY = ZERO
001257         GO TO 4203-EXIT.
001258     IF WS-OP-CAND-PRICE > SEC-LAST-PRICE(WS-LOOKUP-SEC-IX)
001259         COMPUTE WS-OP-CAND-DIFF =
001260               WS-OP-CAND-PRICE - SEC-LAST-PRICE(WS-LOOKUP-SEC-IX)
001261     ELSE
001262         COMPUTE WS-OP-CAND-DIFF =
001263               SEC-LAST-PRICE(WS-LOOKUP-SEC-IX) -
001264                   WS-OP-CAND-PRICE.
001265     IF OP-NO-CANDIDATE
001266         SET OP-HAVE-CANDIDATE TO TRUE
001267         MOVE WS-OP-CAND-QTY    TO
001268             SEC-OPEN-TRADE-QTY(WS-LOOKUP-SEC-IX)
001269         MOVE WS-OP-CAND-PRICE  TO
001270             SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)
001271         MOVE WS-OP-CAND-DIFF   TO WS-OP-BEST-DIFF
001272         GO TO 4203-EXIT.
001273     IF WS-OP-CAND-QTY > SEC-OPEN-TRADE-QTY(WS-LOOKUP-SEC-IX)
001274         MOVE WS-OP-CAND-QTY    TO
001275             SEC-OPEN-TRADE-QTY(WS-LOOKUP-SEC-IX)
001276         MOVE WS-OP-CAND-PRICE  TO
001277             SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)
001278         MOVE WS-OP-CAND-DIFF   TO WS-OP-BEST-DIFF
001279         GO TO 4203-EXIT.
001280     IF WS-OP-CAND-QTY = SEC-OPEN-TRADE-QTY(WS-LOOKUP-SEC-IX)
001281         IF WS-OP-CAND-DIFF < WS-OP-BEST-DIFF
001282             MOVE WS-OP-CAND-PRICE TO
001283                 SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)
001284             MOVE WS-OP-CAND-DIFF  TO WS-OP-BEST-DIFF
001285         ELSE
001286             IF WS-OP-CAND-DIFF = WS-OP-BEST-DIFF
001287                 AND WS-OP-CAND-PRICE <
001288                     SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)
001289                 MOVE WS-OP-CAND-PRICE TO
001290                     SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)
001291                 MOVE WS-OP-CAND-DIFF  TO WS-OP-BEST-DIFF.
001292 4203-EXIT.
001293     EXIT.
001294 4204-SUM-BUYS-AT-OR-ABOVE.
001295     MOVE ZERO TO WS-OP-BUY-SUM.
001296     PERFORM 4204-ADD-ONE-BUY THRU 4204-ADD-ONE-BUY-EXIT
001297         VARYING AB-IX2 FROM 1 BY 1
001298         UNTIL AB-IX2 > SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX).
001299 4204-EXIT.
001300     EXIT.
001301 4204-ADD-ONE-BUY.
001302     IF ORDER-PRICE(WS-LOOKUP-SEC-IX, AB-IX2) >= WS-OP-CAND-PRICE
001303         COMPUTE WS-OP-BUY-SUM =
001304               WS-OP-BUY-SUM + ORDER-QTY(WS-LOOKUP-SEC-IX, AB-IX2)
001305                   +
001306               ORDER-DISP-QTY(WS-LOOKUP-SEC-IX, AB-IX2).
001307 4204-ADD-ONE-BUY-EXIT.
001308     EXIT.
001309 4205-SUM-SELLS-AT-OR-BELOW.
001310     MOVE ZERO TO WS-OP-SELL-SUM.
001311     PERFORM 4205-ADD-ONE-SELL THRU 4205-ADD-ONE-SELL-EXIT
001312         VARYING AS-IX2 FROM 1 BY 1
001313         UNTIL AS-IX2 > SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX).
001314 4205-EXIT.
001315     EXIT.
001316 4205-ADD-ONE-SELL.
001317     IF ORDER-PRICE(WS-LOOKUP-SEC-IX, AS-IX2) <= WS-OP-CAND-PRICE
001318         COMPUTE WS-OP-SELL-SUM =
001319               WS-OP-SELL-SUM + ORDER-QTY(WS-LOOKUP-SEC-IX,
001320                   AS-IX2) +
001321               ORDER-DISP-QTY(WS-LOOKUP-SEC-IX, AS-IX2).
001322 4205-ADD-ONE-SELL-EXIT.
001323     EXIT.
001324 EJECT
001325******************************************************************
001326*    4210 RANGE -- AUCTION EXECUTION AT THE OPENING PRICE.
001327*    CR0412 -- BUYER WAS ALREADY DEBITED IN FULL AT ENTRY TIME
001328*    SO THERE IS NO CREDIT CHECK AND NO ABORT PATH HERE -- THE
001329*    BUYER ONLY EVER GETS A PARTIAL REFUND OF THE SPREAD.
001330******************************************************************
001331 4210-AUCTION-EXECUTE.
001332     PERFORM 4200-COMPUTE-OPENING-PRICE THRU 4200-EXIT.
001333     PERFORM 6050-PUBLISH-OPENPRICE THRU 6050-EXIT.
001334     IF SEC-OPEN-TRADE-QTY(WS-LOOKUP-SEC-IX) = ZERO
001335         GO TO 4210-EXIT.
001336     MOVE ZERO TO RBT-COUNT.
001337     SET AB-IX TO 1.
001338     SET AS-IX TO 1.
001339     PERFORM 4220-TRY-ONE-AUCTION-TRADE THRU 4220-EXIT
001340         UNTIL SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX) = ZERO
001341            OR SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX) = ZERO
001342            OR ORDER-PRICE(WS-LOOKUP-SEC-IX, AB-IX) <
001343                SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)
001344            OR ORDER-PRICE(WS-LOOKUP-SEC-IX, AS-IX) >
001345                SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX).
001346     PERFORM 4090-FINALIZE-TRADES THRU 4090-EXIT.
001347     IF WS-REQ-TRADE-CNT > ZERO
001348         PERFORM 6040-PUBLISH-EXECUTED THRU 6040-EXIT.
001349 4210-EXIT.
001350     EXIT.
001351*--------------------------------------------------------------*
001352*    4220-TRY-ONE-AUCTION-TRADE -- ALWAYS TRADES AT THE HEADS
001353*    OF BOTH QUEUES -- THE BOOK IS PRICE/TIME ORDERED SO THE
001354*    HEADS ARE ALWAYS THE MOST AGGRESSIVE SURVIVING ORDERS.
001355*--------------------------------------------------------------*
001356 4220-TRY-ONE-AUCTION-TRADE.
001357     SET AB-IX TO 1.
001358     SET AS-IX TO 1.
001359     IF ORDER-QTY(WS-LOOKUP-SEC-IX, AB-IX) <
001360         ORDER-QTY(WS-LOOKUP-SEC-IX, AS-IX)
001361         MOVE ORDER-QTY(WS-LOOKUP-SEC-IX, AB-IX) TO WS-TRADE-QTY
001362     ELSE
001363         MOVE ORDER-QTY(WS-LOOKUP-SEC-IX, AS-IX) TO WS-TRADE-QTY.
001364     MOVE SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX) TO WS-TRADE-PRICE.
001365     ADD BINARY1 TO RBT-COUNT.
001366     SET RBT-IX TO RBT-COUNT.
001367     MOVE 'XA'                TO RBT-QUEUE(RBT-IX).
001368     MOVE WS-TRADE-PRICE      TO RBT-TRADE-PRICE(RBT-IX).
001369     MOVE WS-TRADE-QTY        TO RBT-TRADE-QTY(RBT-IX).
001370     MOVE ORDER-ID(WS-LOOKUP-SEC-IX, AB-IX)     TO
001371         RBT-BUY-ORDER-ID(RBT-IX).
001372     MOVE ORDER-ID(WS-LOOKUP-SEC-IX, AS-IX)     TO
001373         RBT-SELL-ORDER-ID(RBT-IX).
001374     MOVE ORDER-SHR-ID(WS-LOOKUP-SEC-IX, AB-IX) TO
001375         RBT-BUY-SHR-ID(RBT-IX).
001376     MOVE ORDER-SHR-ID(WS-LOOKUP-SEC-IX, AS-IX) TO
001377         RBT-SELL-SHR-ID(RBT-IX).
001378     MOVE ORDER-BROKER-ID(WS-LOOKUP-SEC-IX, AB-IX) TO
001379         WS-BRK-LOOKUP-ID.
001380     PERFORM 5051-FIND-BROKER-BY-ID THRU 5051-EXIT.
001381     COMPUTE WS-REFUND-VALUE =
001382           WS-TRADE-QTY *
001383           (ORDER-PRICE(WS-LOOKUP-SEC-IX, AB-IX) -
001384               SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)).
001385     ADD WS-REFUND-VALUE TO BRK-CREDIT(WS-LOOKUP-BRK-IX2).
001386     MOVE ORDER-BROKER-ID(WS-LOOKUP-SEC-IX, AS-IX) TO
001387         WS-BRK-LOOKUP-ID.
001388     PERFORM 5051-FIND-BROKER-BY-ID THRU 5051-EXIT.
001389     COMPUTE WS-CREDIT-VALUE =
001390           WS-TRADE-QTY * SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX).
001391     ADD WS-CREDIT-VALUE TO BRK-CREDIT(WS-LOOKUP-BRK-IX2).
001392     MOVE WS-LOOKUP-BRK-IX2 TO RBT-CREDITED-BRK-IX(RBT-IX).
001393     MOVE WS-CREDIT-VALUE   TO RBT-CREDITED-VALUE(RBT-IX).
001394     MOVE ZERO TO RBT-DEBITED-BRK-IX(RBT-IX).
001395     MOVE ZERO TO RBT-DEBITED-VALUE(RBT-IX).
001396     SUBTRACT WS-TRADE-QTY FROM ORDER-QTY(WS-LOOKUP-SEC-IX,
001397         AB-IX).
001398     SUBTRACT WS-TRADE-QTY FROM ORDER-QTY(WS-LOOKUP-SEC-IX,
001399         AS-IX).
001400     IF ORDER-QTY(WS-LOOKUP-SEC-IX, AB-IX) = ZERO
001401         MOVE 'AB' TO WS-LOOKUP-QUEUE
001402         MOVE 1    TO WS-LOOKUP-ENT-IX
001403         PERFORM 5011-BOOK-REMOVE-ACTIVE THRU 5011-EXIT.
001404     IF ORDER-QTY(WS-LOOKUP-SEC-IX, AS-IX) = ZERO
001405         MOVE 'AS' TO WS-LOOKUP-QUEUE
001406         MOVE 1    TO WS-LOOKUP-ENT-IX
001407         PERFORM 5011-BOOK-REMOVE-ACTIVE THRU 5011-EXIT.
001408     MOVE SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX) TO
001409           SEC-LAST-PRICE(WS-LOOKUP-SEC-IX).
001410 4220-EXIT.
001411     EXIT.
001412 EJECT
001413******************************************************************
001414*    5000 RANGE -- ORDER BOOK MAINTENANCE.  INSERT KEEPS EACH
001415*    QUEUE IN PRICE/TIME PRIORITY (BUY DESCENDING, SELL
001416*    ASCENDING, TIES BROKEN BY ENTRY SEQUENCE).  CR0140.
001417******************************************************************
001418 5000-BOOK-INSERT-ACTIVE.
001419     IF ORDER-IS-BUY OF WS-INSERT-SOURCE
001420         PERFORM 5001-INSERT-ACT-BUY THRU 5001-EXIT
001421     ELSE
001422         PERFORM 5002-INSERT-ACT-SELL THRU 5002-EXIT.
001423 5000-EXIT.
001424     EXIT.
001425*--------------------------------------------------------------*
001426*    5001-INSERT-ACT-BUY -- HIGHEST PRICE FIRST, OLDEST SEQ
001427*    FIRST AMONG EQUAL PRICES.
001428*--------------------------------------------------------------*
001429 5001-INSERT-ACT-BUY.
001430     MOVE SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX) TO WS-WORK-SUB.
001431     MOVE 'N' TO WS-SCAN-STOP-SW.
001432     PERFORM 5001-SHIFT-ONE-BUY THRU 5001-SHIFT-ONE-BUY-EXIT
001433         UNTIL WS-WORK-SUB = ZERO OR SCAN-SHOULD-STOP.
001434     ADD BINARY1 TO WS-WORK-SUB.
001435     MOVE WS-INSERT-SOURCE TO SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX,
001436           WS-WORK-SUB).
001437     ADD BINARY1 TO SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX).
001438 5001-EXIT.
001439     EXIT.
001440 5001-SHIFT-ONE-BUY.
001441     SET AB-IX TO WS-WORK-SUB.
001442     IF ORDER-PRICE OF WS-INSERT-SOURCE >
001443         ORDER-PRICE(WS-LOOKUP-SEC-IX, AB-IX)
001444         OR (ORDER-PRICE OF WS-INSERT-SOURCE =
001445             ORDER-PRICE(WS-LOOKUP-SEC-IX, AB-IX)
001446             AND ORDER-ENTRY-SEQ OF WS-INSERT-SOURCE
001447                  < ORDER-ENTRY-SEQ(WS-LOOKUP-SEC-IX, AB-IX))
001448         SET AB-IX2 TO WS-WORK-SUB
001449         SET AB-IX2 UP BY 1
001450         MOVE SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX) TO
001451               SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX2)
001452         SUBTRACT BINARY1 FROM WS-WORK-SUB
001453     ELSE
001454         SET SCAN-SHOULD-STOP TO TRUE.
001455 5001-SHIFT-ONE-BUY-EXIT.
001456     EXIT.
001457*--------------------------------------------------------------*
001458*    5002-INSERT-ACT-SELL -- LOWEST PRICE FIRST, OLDEST SEQ
001459*    FIRST AMONG EQUAL PRICES.
001460*--------------------------------------------------------------*
001461 5002-INSERT-ACT-SELL.
001462     MOVE SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX) TO WS-WORK-SUB.
001463     MOVE 'N' TO WS-SCAN-STOP-SW.
001464     PERFORM 5002-SHIFT-ONE-SELL THRU 5002-SHIFT-ONE-SELL-EXIT
001465         UNTIL WS-WORK-SUB = ZERO OR SCAN-SHOULD-STOP.
001466     ADD BINARY1 TO WS-WORK-SUB.
001467     MOVE WS-INSERT-SOURCE TO SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX,
001468           WS-WORK-SUB).
001469     ADD BINARY1 TO SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX).
001470 5002-EXIT.
001471     EXIT.
001472 5002-SHIFT-ONE-SELL.
001473     SET AS-IX TO WS-WORK-SUB.
001474     IF ORDER-PRICE OF WS-INSERT-SOURCE <
001475         ORDER-PRICE(WS-LOOKUP-SEC-IX, AS-IX)
001476         OR (ORDER-PRICE OF WS-INSERT-SOURCE =
001477             ORDER-PRICE(WS-LOOKUP-SEC-IX, AS-IX)
001478             AND ORDER-ENTRY-SEQ OF WS-INSERT-SOURCE
001479                  < ORDER-ENTRY-SEQ(WS-LOOKUP-SEC-IX, AS-IX))
001480         SET AS-IX2 TO WS-WORK-SUB
001481         SET AS-IX2 UP BY 1
001482         MOVE SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX) TO
001483               SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX2)
001484         SUBTRACT BINARY1 FROM WS-WORK-SUB
001485     ELSE
001486         SET SCAN-SHOULD-STOP TO TRUE.
001487 5002-SHIFT-ONE-SELL-EXIT.
001488     EXIT.
001489*--------------------------------------------------------------*
001490*    5010 RANGE -- INSERT INTO AN INACTIVE (STOP) QUEUE.  STOP
001491*    QUEUES ARE KEPT IN STOP-PRICE ORDER SO 5100-STOP-SWEEP CAN
001492*    STOP SCANNING AS SOON AS IT PASSES THE TRIGGER PRICE.
001493*--------------------------------------------------------------*
001494 5010-BOOK-INSERT-INACTIVE.
001495     IF ORDER-IS-BUY OF WS-INSERT-SOURCE
001496         PERFORM 5003-INSERT-INA-BUY THRU 5003-EXIT
001497     ELSE
001498         PERFORM 5004-INSERT-INA-SELL THRU 5004-EXIT.
001499 5010-EXIT.
001500     EXIT.
001501 5003-INSERT-INA-BUY.
001502     MOVE SEC-INA-SBUY-CNT(WS-LOOKUP-SEC-IX) TO WS-WORK-SUB.
001503     MOVE 'N' TO WS-SCAN-STOP-SW.
001504     PERFORM 5003-SHIFT-ONE-BUY THRU 5003-SHIFT-ONE-BUY-EXIT
001505         UNTIL WS-WORK-SUB = ZERO OR SCAN-SHOULD-STOP.
001506     ADD BINARY1 TO WS-WORK-SUB.
001507     MOVE WS-INSERT-SOURCE TO SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX,
001508           WS-WORK-SUB).
001509     ADD BINARY1 TO SEC-INA-SBUY-CNT(WS-LOOKUP-SEC-IX).
001510 5003-EXIT.
001511     EXIT.
001512 5003-SHIFT-ONE-BUY.
001513     SET IB-IX TO WS-WORK-SUB.
001514     IF ORDER-STOP-PRICE OF WS-INSERT-SOURCE
001515           < ORDER-STOP-PRICE(WS-LOOKUP-SEC-IX, IB-IX)
001516         SET IB-IX2 TO WS-WORK-SUB
001517         SET IB-IX2 UP BY 1
001518         MOVE SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX, IB-IX) TO
001519               SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX, IB-IX2)
001520         SUBTRACT BINARY1 FROM WS-WORK-SUB
001521     ELSE
001522         SET SCAN-SHOULD-STOP TO TRUE.
001523 5003-SHIFT-ONE-BUY-EXIT.
001524     EXIT.
001525 5004-INSERT-INA-SELL.
001526     MOVE SEC-INA-SSELL-CNT(WS-LOOKUP-SEC-IX) TO WS-WORK-SUB.
001527     MOVE 'N' TO WS-SCAN-STOP-SW.
001528     PERFORM 5004-SHIFT-ONE-SELL THRU 5004-SHIFT-ONE-SELL-EXIT
001529         UNTIL WS-WORK-SUB = ZERO OR SCAN-SHOULD-STOP.
001530     ADD BINARY1 TO WS-WORK-SUB.
001531     MOVE WS-INSERT-SOURCE TO
001532         SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX,
001533           WS-WORK-SUB).
001534     ADD BINARY1 TO SEC-INA-SSELL-CNT(WS-LOOKUP-SEC-IX).
001535 5004-EXIT.
001536     EXIT.
001537 5004-SHIFT-ONE-SELL.
001538     SET IS-IX TO WS-WORK-SUB.
001539     IF ORDER-STOP-PRICE OF WS-INSERT-SOURCE
001540           > ORDER-STOP-PRICE(WS-LOOKUP-SEC-IX, IS-IX)
001541         SET IS-IX2 TO WS-WORK-SUB
001542         SET IS-IX2 UP BY 1
001543         MOVE SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX, IS-IX) TO
001544               SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX, IS-IX2)
001545         SUBTRACT BINARY1 FROM WS-WORK-SUB
001546     ELSE
001547         SET SCAN-SHOULD-STOP TO TRUE.
001548 5004-SHIFT-ONE-SELL-EXIT.
001549     EXIT.
001550 EJECT
001551******************************************************************
001552*    5011/5012 -- REMOVE ONE ENTRY FROM A BOOK QUEUE, IDENTIFIED
001553*    BY WS-LOOKUP-QUEUE/WS-LOOKUP-ENT-IX, CLOSING THE GAP.
001554******************************************************************
001555 5011-BOOK-REMOVE-ACTIVE.
001556     IF LOOKUP-IN-ACT-BUY
001557         PERFORM 5011-CLOSE-BUY-GAP THRU 5011-CLOSE-BUY-GAP-EXIT
001558             VARYING WS-WORK-SUB FROM WS-LOOKUP-ENT-IX BY 1
001559             UNTIL WS-WORK-SUB >=
001560                 SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX)
001561         SUBTRACT BINARY1 FROM SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX)
001562     ELSE
001563         PERFORM 5011-CLOSE-SELL-GAP THRU 5011-CLOSE-SELL-GAP-EXIT
001564             VARYING WS-WORK-SUB FROM WS-LOOKUP-ENT-IX BY 1
001565             UNTIL WS-WORK-SUB >=
001566                 SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX)
001567         SUBTRACT BINARY1 FROM SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX).
001568 5011-EXIT.
001569     EXIT.
001570 5011-CLOSE-BUY-GAP.
001571     SET AB-IX  TO WS-WORK-SUB.
001572     SET AB-IX2 TO WS-WORK-SUB.
001573     SET AB-IX2 UP BY 1.
001574     MOVE SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX2) TO
001575           SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX).
001576 5011-CLOSE-BUY-GAP-EXIT.
001577     EXIT.
001578 5011-CLOSE-SELL-GAP.
001579     SET AS-IX  TO WS-WORK-SUB.
001580     SET AS-IX2 TO WS-WORK-SUB.
001581     SET AS-IX2 UP BY 1.
001582     MOVE SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX2) TO
001583           SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX).
001584 5011-CLOSE-SELL-GAP-EXIT.
001585     EXIT.
001586 5012-BOOK-REMOVE-INACTIVE.
001587     IF LOOKUP-IN-INA-SBUY
001588         PERFORM 5012-CLOSE-IBUY-GAP THRU 5012-CLOSE-IBUY-GAP-EXIT
001589             VARYING WS-WORK-SUB FROM WS-LOOKUP-ENT-IX BY 1
001590             UNTIL WS-WORK-SUB >=
001591                 SEC-INA-SBUY-CNT(WS-LOOKUP-SEC-IX)
001592         SUBTRACT BINARY1 FROM SEC-INA-SBUY-CNT(WS-LOOKUP-SEC-IX)
001593     ELSE
001594         PERFORM 5012-CLOSE-ISELL-GAP THRU
001595             5012-CLOSE-ISELL-GAP-EXIT
001596             VARYING WS-WORK-SUB FROM WS-LOOKUP-ENT-IX BY 1
001597             UNTIL WS-WORK-SUB >=
001598                 SEC-INA-SSELL-CNT(WS-LOOKUP-SEC-IX)
001599         SUBTRACT BINARY1 FROM
001600             SEC-INA-SSELL-CNT(WS-LOOKUP-SEC-IX).
001601 5012-EXIT.
001602     EXIT.
001603 5012-CLOSE-IBUY-GAP.
001604     SET IB-IX TO WS-WORK-SUB.
001605     MOVE WS-WORK-SUB TO WS-WORK-SUB2.
001606     ADD BINARY1 TO WS-WORK-SUB2.
001607     SET IB-IX2 TO WS-WORK-SUB2.
001608     MOVE SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX, IB-IX2) TO
001609           SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX, IB-IX).
001610 5012-CLOSE-IBUY-GAP-EXIT.
001611     EXIT.
001612 5012-CLOSE-ISELL-GAP.
001613     SET IS-IX TO WS-WORK-SUB.
001614     MOVE WS-WORK-SUB TO WS-WORK-SUB2.
001615     ADD BINARY1 TO WS-WORK-SUB2.
001616     SET IS-IX2 TO WS-WORK-SUB2.
001617     MOVE SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX, IS-IX2) TO
001618           SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX, IS-IX).
001619 5012-CLOSE-ISELL-GAP-EXIT.
001620     EXIT.
001621 EJECT
001622******************************************************************
001623*    5013/5014 -- ICEBERG REPLENISH AND ROLLBACK RESTORE.
001624******************************************************************
001625 5013-REPLENISH-ICEBERG.
001626     MOVE WS-OLD-ORDER-AREA TO WS-INSERT-SOURCE.
001627     IF ORDER-DISP-QTY OF WS-INSERT-SOURCE >
001628           ORDER-PEAK-SIZE OF WS-INSERT-SOURCE
001629         MOVE ORDER-PEAK-SIZE OF WS-INSERT-SOURCE TO
001630               ORDER-QTY OF WS-INSERT-SOURCE
001631         SUBTRACT ORDER-PEAK-SIZE OF WS-INSERT-SOURCE FROM
001632               ORDER-DISP-QTY OF WS-INSERT-SOURCE
001633     ELSE
001634         MOVE ORDER-DISP-QTY OF WS-INSERT-SOURCE TO
001635               ORDER-QTY OF WS-INSERT-SOURCE
001636         MOVE ZERO TO ORDER-DISP-QTY OF WS-INSERT-SOURCE.
001637     IF WS-WORK-ENTRY-SEQ > ORDER-ENTRY-SEQ OF WS-INSERT-SOURCE
001638         MOVE WS-WORK-ENTRY-SEQ TO
001639               ORDER-ENTRY-SEQ OF WS-INSERT-SOURCE.
001640     ADD BINARY1 TO WS-WORK-ENTRY-SEQ.
001641     MOVE WS-WORK-ENTRY-SEQ TO ORDER-ENTRY-SEQ OF
001642         WS-INSERT-SOURCE.
001643     PERFORM 5000-BOOK-INSERT-ACTIVE THRU 5000-EXIT.
001644 5013-EXIT.
001645     EXIT.
001646*--------------------------------------------------------------*
001647*    5014-RESTORE-AT-FRONT-ACTIVE -- CR0398.  A ROLLED-BACK
001648*    TRADE GOES BACK AHEAD OF EVERYTHING AT ITS OWN PRICE SO
001649*    THE ORIGINAL PRIORITY ORDER AMONG MULTIPLE ROLLED-BACK
001650*    ORDERS IS PRESERVED (SEE 4030-ROLLBACK-TRADES).
001651*--------------------------------------------------------------*
001652 5014-RESTORE-AT-FRONT-ACTIVE.
001653     IF LOOKUP-IN-ACT-BUY
001654         PERFORM 5014-OPEN-BUY-GAP THRU 5014-OPEN-BUY-GAP-EXIT
001655             VARYING WS-WORK-SUB FROM
001656                   SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX) BY -1
001657             UNTIL WS-WORK-SUB < 1
001658         MOVE WS-INSERT-SOURCE TO
001659               SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, 1)
001660         ADD BINARY1 TO SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX)
001661     ELSE
001662         PERFORM 5014-OPEN-SELL-GAP THRU 5014-OPEN-SELL-GAP-EXIT
001663             VARYING WS-WORK-SUB FROM
001664                   SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX) BY -1
001665             UNTIL WS-WORK-SUB < 1
001666         MOVE WS-INSERT-SOURCE TO
001667               SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, 1)
001668         ADD BINARY1 TO SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX).
001669 5014-EXIT.
001670     EXIT.
001671 5014-OPEN-BUY-GAP.
001672     SET AB-IX  TO WS-WORK-SUB.
001673     SET AB-IX2 TO WS-WORK-SUB.
001674     SET AB-IX2 UP BY 1.
001675     MOVE SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX) TO
001676           SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX2).
001677 5014-OPEN-BUY-GAP-EXIT.
001678     EXIT.
001679 5014-OPEN-SELL-GAP.
001680     SET AS-IX  TO WS-WORK-SUB.
001681     SET AS-IX2 TO WS-WORK-SUB.
001682     SET AS-IX2 UP BY 1.
001683     MOVE SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX) TO
001684           SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX2).
001685 5014-OPEN-SELL-GAP-EXIT.
001686     EXIT.
001687 EJECT
001688******************************************************************
001689*    5020-BOOK-HEAD-OPPOSITE -- HEAD OF THE ACTIVE QUEUE ON THE
001690*    SIDE OPPOSITE THE INCOMING ORDER -- ALWAYS ENTRY 1 SINCE
001691*    THE QUEUES ARE MAINTAINED IN PRIORITY ORDER.
001692******************************************************************
001693 5020-BOOK-HEAD-OPPOSITE.
001694     IF ORDER-IS-BUY OF WS-NEW-ORDER-AREA
001695         IF SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX) = ZERO
001696             SET ORD-WAS-NOT-FOUND TO TRUE
001697         ELSE
001698             MOVE 'AS' TO WS-LOOKUP-QUEUE
001699             MOVE 1    TO WS-LOOKUP-ENT-IX
001700             MOVE SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, 1) TO
001701                   WS-OLD-ORDER-AREA
001702             SET ORD-WAS-FOUND TO TRUE
001703     ELSE
001704         IF SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX) = ZERO
001705             SET ORD-WAS-NOT-FOUND TO TRUE
001706         ELSE
001707             MOVE 'AB' TO WS-LOOKUP-QUEUE
001708             MOVE 1    TO WS-LOOKUP-ENT-IX
001709             MOVE SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, 1) TO
001710                   WS-OLD-ORDER-AREA
001711             SET ORD-WAS-FOUND TO TRUE.
001712 5020-EXIT.
001713     EXIT.
001714 EJECT
001715******************************************************************
001716*    5030-FIND-SECURITY -- BINARY LOOKUP ON XM-SECURITY-TABLE.
001717******************************************************************
001718 5030-FIND-SECURITY.
001719     SET SEC-WAS-NOT-FOUND TO TRUE.
001720     SEARCH ALL SEC-ENTRY
001721         AT END
001722             SET SEC-WAS-NOT-FOUND TO TRUE
001723         WHEN SEC-ISIN(SEC-IX) = WS-LOOKUP-ISIN
001724             SET WS-LOOKUP-SEC-IX TO SEC-IX
001725             SET SEC-WAS-FOUND TO TRUE.
001726 5030-EXIT.
001727     EXIT.
001728 EJECT
001729******************************************************************
001730*    5040-FIND-ORDER -- SCANS ALL FOUR QUEUES FOR AN ORDER-ID.
001731*    REUSES WS-ORD-FOUND-SW / ORD-WAS-FOUND SINCE THIS AND
001732*    5020-BOOK-HEAD-OPPOSITE ARE NEVER ACTIVE AT THE SAME TIME.
001733******************************************************************
001734 5040-FIND-ORDER.
001735     SET ORD-WAS-NOT-FOUND TO TRUE.
001736     PERFORM 5041-SCAN-ACT-BUY THRU 5041-EXIT.
001737     IF ORD-WAS-FOUND
001738         GO TO 5040-EXIT.
001739     PERFORM 5042-SCAN-ACT-SELL THRU 5042-EXIT.
001740     IF ORD-WAS-FOUND
001741         GO TO 5040-EXIT.
001742     PERFORM 5043-SCAN-INA-SBUY THRU 5043-EXIT.
001743     IF ORD-WAS-FOUND
001744         GO TO 5040-EXIT.
001745     PERFORM 5044-SCAN-INA-SSELL THRU 5044-EXIT.
001746 5040-EXIT.
001747     EXIT.
001748 5041-SCAN-ACT-BUY.
001749     PERFORM 5041-TEST-ONE-BUY THRU 5041-TEST-ONE-BUY-EXIT
001750         VARYING AB-IX FROM 1 BY 1
001751         UNTIL AB-IX > SEC-ACT-BUY-CNT(WS-LOOKUP-SEC-IX)
001752            OR ORD-WAS-FOUND.
001753 5041-EXIT.
001754     EXIT.
001755 5041-TEST-ONE-BUY.
001756     IF ORDER-ID(WS-LOOKUP-SEC-IX, AB-IX) = WS-LOOKUP-ORDER-ID
001757         MOVE 'AB'        TO WS-LOOKUP-QUEUE
001758         SET WS-LOOKUP-ENT-IX TO AB-IX
001759         MOVE SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX) TO
001760               WS-OLD-ORDER-AREA
001761         SET ORD-WAS-FOUND TO TRUE.
001762 5041-TEST-ONE-BUY-EXIT.
001763     EXIT.
001764 5042-SCAN-ACT-SELL.
001765     PERFORM 5042-TEST-ONE-SELL THRU 5042-TEST-ONE-SELL-EXIT
001766         VARYING AS-IX FROM 1 BY 1
001767         UNTIL AS-IX > SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX)
001768            OR ORD-WAS-FOUND.
001769 5042-EXIT.
001770     EXIT.
001771 5042-TEST-ONE-SELL.
001772     IF ORDER-ID(WS-LOOKUP-SEC-IX, AS-IX) = WS-LOOKUP-ORDER-ID
001773         MOVE 'AS'        TO WS-LOOKUP-QUEUE
001774         SET WS-LOOKUP-ENT-IX TO AS-IX
001775         MOVE SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX) TO
001776               WS-OLD-ORDER-AREA
001777         SET ORD-WAS-FOUND TO TRUE.
001778 5042-TEST-ONE-SELL-EXIT.
001779     EXIT.
001780 5043-SCAN-INA-SBUY.
001781     PERFORM 5043-TEST-ONE-BUY THRU 5043-TEST-ONE-BUY-EXIT
001782         VARYING IB-IX FROM 1 BY 1
001783         UNTIL IB-IX > SEC-INA-SBUY-CNT(WS-LOOKUP-SEC-IX)
001784            OR ORD-WAS-FOUND.
001785 5043-EXIT.
001786     EXIT.
001787 5043-TEST-ONE-BUY.
001788     IF ORDER-ID(WS-LOOKUP-SEC-IX, IB-IX) = WS-LOOKUP-ORDER-ID
001789         MOVE 'IB'        TO WS-LOOKUP-QUEUE
001790         SET WS-LOOKUP-ENT-IX TO IB-IX
001791         MOVE SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX, IB-IX) TO
001792               WS-OLD-ORDER-AREA
001793         SET ORD-WAS-FOUND TO TRUE.
001794 5043-TEST-ONE-BUY-EXIT.
001795     EXIT.
001796 5044-SCAN-INA-SSELL.
001797     PERFORM 5044-TEST-ONE-SELL THRU 5044-TEST-ONE-SELL-EXIT
001798         VARYING IS-IX FROM 1 BY 1
001799         UNTIL IS-IX > SEC-INA-SSELL-CNT(WS-LOOKUP-SEC-IX)
001800            OR ORD-WAS-FOUND.
001801 5044-EXIT.
001802     EXIT.
001803 5044-TEST-ONE-SELL.
001804     IF ORDER-ID(WS-LOOKUP-SEC-IX, IS-IX) = WS-LOOKUP-ORDER-ID
001805         MOVE 'IS'        TO WS-LOOKUP-QUEUE
001806         SET WS-LOOKUP-ENT-IX TO IS-IX
001807         MOVE SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX, IS-IX) TO
001808               WS-OLD-ORDER-AREA
001809         SET ORD-WAS-FOUND TO TRUE.
001810 5044-TEST-ONE-SELL-EXIT.
001811     EXIT.
001812 EJECT
001813******************************************************************
001814*    5047/5048 -- LOAD/STORE A BOOK ENTRY BY WS-LOOKUP-QUEUE
001815*    AND WS-LOOKUP-ENT-IX, FOR PARAGRAPHS THAT ALREADY HAVE THE
001816*    QUEUE/INDEX FROM A PRIOR 5040-FIND-ORDER CALL.
001817******************************************************************
001818 5047-LOAD-BOOK-ENTRY.
001819     SET AB-IX TO WS-LOOKUP-ENT-IX.
001820     SET AS-IX TO WS-LOOKUP-ENT-IX.
001821     SET IB-IX TO WS-LOOKUP-ENT-IX.
001822     SET IS-IX TO WS-LOOKUP-ENT-IX.
001823     IF LOOKUP-IN-ACT-BUY
001824         MOVE SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX)
001825               TO WS-OLD-ORDER-AREA
001826     ELSE
001827     IF LOOKUP-IN-ACT-SELL
001828         MOVE SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX)
001829               TO WS-OLD-ORDER-AREA
001830     ELSE
001831     IF LOOKUP-IN-INA-SBUY
001832         MOVE SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX, IB-IX)
001833               TO WS-OLD-ORDER-AREA
001834     ELSE
001835         MOVE SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX, IS-IX)
001836               TO WS-OLD-ORDER-AREA.
001837 5047-EXIT.
001838     EXIT.
001839 5048-STORE-BOOK-ENTRY.
001840     SET AB-IX TO WS-LOOKUP-ENT-IX.
001841     SET AS-IX TO WS-LOOKUP-ENT-IX.
001842     SET IB-IX TO WS-LOOKUP-ENT-IX.
001843     SET IS-IX TO WS-LOOKUP-ENT-IX.
001844     IF LOOKUP-IN-ACT-BUY
001845         MOVE WS-OLD-ORDER-AREA TO
001846               SEC-ACT-BUY-ENTRY(WS-LOOKUP-SEC-IX, AB-IX)
001847     ELSE
001848     IF LOOKUP-IN-ACT-SELL
001849         MOVE WS-OLD-ORDER-AREA TO
001850               SEC-ACT-SELL-ENTRY(WS-LOOKUP-SEC-IX, AS-IX)
001851     ELSE
001852     IF LOOKUP-IN-INA-SBUY
001853         MOVE WS-OLD-ORDER-AREA TO
001854               SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX, IB-IX)
001855     ELSE
001856         MOVE WS-OLD-ORDER-AREA TO
001857               SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX, IS-IX).
001858 5048-EXIT.
001859     EXIT.
001860 EJECT
001861******************************************************************
001862*    5050/5051 -- BROKER LOOKUP.  5050 LOOKS UP REQ-BROKER-ID
001863*    INTO WS-LOOKUP-BRK-IX; 5051 LOOKS UP WS-BRK-LOOKUP-ID INTO
001864*    WS-LOOKUP-BRK-IX2 -- USED WHEN TWO DIFFERENT BROKERS MUST
001865*    BE HELD AT ONCE (THE DEBIT SIDE AND THE CREDIT SIDE).
001866******************************************************************
001867 5050-FIND-BROKER.
001868     SET BRK-WAS-NOT-FOUND TO TRUE.
001869     SEARCH ALL BRK-ENTRY
001870         AT END
001871             SET BRK-WAS-NOT-FOUND TO TRUE
001872         WHEN BRK-ID(BRK-IX) = REQ-BROKER-ID
001873             SET WS-LOOKUP-BRK-IX TO BRK-IX
001874             SET BRK-WAS-FOUND TO TRUE.
001875 5050-EXIT.
001876     EXIT.
001877 5051-FIND-BROKER-BY-ID.
001878     SET BRK-WAS-NOT-FOUND TO TRUE.
001879     SEARCH ALL BRK-ENTRY
001880         AT END
001881             SET BRK-WAS-NOT-FOUND TO TRUE
001882         WHEN BRK-ID(BRK-IX) = WS-BRK-LOOKUP-ID
001883             SET WS-LOOKUP-BRK-IX2 TO BRK-IX
001884             SET BRK-WAS-FOUND TO TRUE.
001885 5051-EXIT.
001886     EXIT.
001887 EJECT
001888******************************************************************
001889*    5060/5070 -- SHAREHOLDER POSITION LOOKUP.  THE POSITION
001890*    TABLE IS UNKEYED AND GROWS AS NEW SHAREHOLDER/SECURITY
001891*    PAIRS APPEAR, SO THIS IS A LINEAR SCAN, NOT A SEARCH ALL.
001892*    CR0431 -- 5060 NO LONGER CALLS 5070 TO DO ITS CHECKING.
001893*    5070 AUTO-VIVIFIES A ZERO-QUANTITY ROW FOR ANY SHAREHOLDER/
001894*    ISIN PAIR IT DOESN'T FIND (RIGHT FOR THE TRADE-TIME CALLERS
001895*    AT 7010/7020/7030/7031, WHO MUST ALWAYS COME BACK WITH A
001896*    ROW TO POST TO), SO IT CAN NEVER REPORT A SHAREHOLDER AS
001897*    UNKNOWN.  5060 NOW SCANS THE POSITION TABLE READ-ONLY FOR
001898*    ANY ROW CARRYING REQ-SHAREHOLDER-ID, REGARDLESS OF ISIN --
001899*    THAT IS WHAT "LOADED FROM POSITIONS-FILE AT 1130" MEANS FOR
001900*    VALIDATION PURPOSES -- AND LEAVES THE TABLE UNTOUCHED.
001901******************************************************************
001902 5060-FIND-SHAREHOLDER.
001903     MOVE REQ-SHAREHOLDER-ID TO WS-POS-LOOKUP-SHR.
001904     SET SHR-WAS-NOT-FOUND TO TRUE.
001905     PERFORM 5061-TEST-ONE-SHAREHOLDER THRU 5061-EXIT
001906         VARYING POS-IX FROM 1 BY 1
001907         UNTIL POS-IX > POS-COUNT OR SHR-WAS-FOUND.
001908 5060-EXIT.
001909     EXIT.
001910 5061-TEST-ONE-SHAREHOLDER.
001911     IF POS-SHR-ID(POS-IX) = WS-POS-LOOKUP-SHR
001912         SET SHR-WAS-FOUND TO TRUE.
001913 5061-EXIT.
001914     EXIT.
001915 5070-FIND-POSITION.
001916     SET POS-WAS-NOT-FOUND TO TRUE.
001917     PERFORM 5071-TEST-ONE-POSITION THRU
001918         5071-TEST-ONE-POSITION-EXIT
001919         VARYING POS-IX FROM 1 BY 1
001920         UNTIL POS-IX > POS-COUNT OR POS-WAS-FOUND.
001921     IF POS-WAS-NOT-FOUND
001922         ADD BINARY1 TO POS-COUNT
001923         SET POS-IX TO POS-COUNT
001924         MOVE WS-POS-LOOKUP-SHR  TO POS-SHR-ID(POS-IX)
001925         MOVE WS-POS-LOOKUP-ISIN TO POS-ISIN(POS-IX)
001926         MOVE ZERO               TO POS-QTY(POS-IX)
001927         SET WS-LOOKUP-POS-IX TO POS-IX
001928         SET POS-WAS-FOUND TO TRUE.
001929 5070-EXIT.
001930     EXIT.
001931 5071-TEST-ONE-POSITION.
001932     IF POS-SHR-ID(POS-IX) = WS-POS-LOOKUP-SHR
001933         AND POS-ISIN(POS-IX) = WS-POS-LOOKUP-ISIN
001934         SET WS-LOOKUP-POS-IX TO POS-IX
001935         SET POS-WAS-FOUND TO TRUE.
001936 5071-TEST-ONE-POSITION-EXIT.
001937     EXIT.
001938 EJECT
001939******************************************************************
001940*    5080-PENDING-SELL-TOTAL -- TOTAL PENDING SELL QUANTITY FOR
001941*    A SHAREHOLDER, ACROSS THE ACTIVE SELL AND SELL-STOP
001942*    QUEUES, INCLUDING HIDDEN ICEBERG QUANTITY.  CR0140.
001943******************************************************************
001944 5080-PENDING-SELL-TOTAL.
001945     MOVE ZERO TO WS-PENDING-SELL-TOTAL.
001946     PERFORM 5081-ADD-ACT-SELL THRU 5081-EXIT
001947         VARYING AS-IX FROM 1 BY 1
001948         UNTIL AS-IX > SEC-ACT-SELL-CNT(WS-LOOKUP-SEC-IX).
001949     PERFORM 5082-ADD-INA-SSELL THRU 5082-EXIT
001950         VARYING IS-IX FROM 1 BY 1
001951         UNTIL IS-IX > SEC-INA-SSELL-CNT(WS-LOOKUP-SEC-IX).
001952 5080-EXIT.
001953     EXIT.
001954 5081-ADD-ACT-SELL.
001955     IF ORDER-SHR-ID(WS-LOOKUP-SEC-IX, AS-IX) = WS-POS-LOOKUP-SHR
001956         COMPUTE WS-PENDING-SELL-TOTAL =
001957               WS-PENDING-SELL-TOTAL + ORDER-QTY(WS-LOOKUP-SEC-IX,
001958                   AS-IX) +
001959               ORDER-DISP-QTY(WS-LOOKUP-SEC-IX, AS-IX).
001960 5081-EXIT.
001961     EXIT.
001962 5082-ADD-INA-SSELL.
001963     IF ORDER-SHR-ID(WS-LOOKUP-SEC-IX, IS-IX) = WS-POS-LOOKUP-SHR
001964         COMPUTE WS-PENDING-SELL-TOTAL =
001965               WS-PENDING-SELL-TOTAL + ORDER-QTY(WS-LOOKUP-SEC-IX,
001966                   IS-IX) +
001967               ORDER-DISP-QTY(WS-LOOKUP-SEC-IX, IS-IX).
001968 5082-EXIT.
001969     EXIT.
001970 EJECT
001971******************************************************************
001972*    5090-PRICE-MATCHES -- TRUE WHEN THE INCOMING ORDER'S LIMIT
001973*    CROSSES THE RESTING HEAD IN WS-OLD-ORDER-AREA.
001974******************************************************************
001975 5090-PRICE-MATCHES.
001976     SET WS-PRICE-MATCH-SW TO 'N'.
001977     IF ORDER-IS-BUY OF WS-NEW-ORDER-AREA
001978         IF ORDER-PRICE OF WS-NEW-ORDER-AREA >=
001979               ORDER-PRICE OF WS-OLD-ORDER-AREA
001980             SET PRICE-MATCHES TO TRUE
001981     ELSE
001982         IF ORDER-PRICE OF WS-NEW-ORDER-AREA <=
001983               ORDER-PRICE OF WS-OLD-ORDER-AREA
001984             SET PRICE-MATCHES TO TRUE.
001985 5090-EXIT.
001986     EXIT.
001987 EJECT
001988******************************************************************
001989*    5100 RANGE -- STOP-LIMIT ACTIVATION SWEEP.  CR0275 -- A
001990*    STOP ORDER ACTIVATES WHEN THE LAST TRADE PRICE CROSSES ITS
001991*    STOP PRICE.  A FULL SWEEP RESTARTS WHENEVER ONE PASS
001992*    ACTIVATES SOMETHING, SINCE ACTIVATING ONE ORDER CAN CHANGE
001993*    THE LAST TRADE PRICE AND TRIP ANOTHER.
001994******************************************************************
001995 5100-STOP-SWEEP.
001996     SET SWEEP-PASS-ACTIVATED TO TRUE.
001997     PERFORM 5110-SWEEP-ONE-PASS THRU 5110-EXIT
001998         UNTIL NOT SWEEP-PASS-ACTIVATED.
001999 5100-EXIT.
002000     EXIT.
002001 5110-SWEEP-ONE-PASS.
002002     SET WS-SWEEP-PASS-SW TO 'N'.
002003     PERFORM 5111-SWEEP-BUY-STOPS THRU 5111-EXIT.
002004     IF NOT SWEEP-PASS-ACTIVATED
002005         PERFORM 5112-SWEEP-SELL-STOPS THRU 5112-EXIT.
002006 5110-EXIT.
002007     EXIT.
002008*--------------------------------------------------------------*
002009*    5111-SWEEP-BUY-STOPS -- A BUY-STOP TRIGGERS WHEN THE LAST
002010*    TRADE PRICE RISES TO OR ABOVE ITS STOP PRICE.  THE QUEUE
002011*    IS KEPT LOWEST-STOP-FIRST, SO THE FRONT IS THE NEXT ONE
002012*    TO TRIGGER.
002013*--------------------------------------------------------------*
002014 5111-SWEEP-BUY-STOPS.
002015     IF SEC-INA-SBUY-CNT(WS-LOOKUP-SEC-IX) = ZERO
002016         GO TO 5111-EXIT.
002017     IF ORDER-STOP-PRICE(WS-LOOKUP-SEC-IX, 1) >
002018         SEC-LAST-PRICE(WS-LOOKUP-SEC-IX)
002019         GO TO 5111-EXIT.
002020     MOVE SEC-INA-SBUY-ENTRY(WS-LOOKUP-SEC-IX, 1) TO
002021           WS-INSERT-SOURCE.
002022     MOVE 'IB' TO WS-LOOKUP-QUEUE.
002023     MOVE 1    TO WS-LOOKUP-ENT-IX.
002024     PERFORM 5012-BOOK-REMOVE-INACTIVE THRU 5012-EXIT.
002025     PERFORM 5000-BOOK-INSERT-ACTIVE THRU 5000-EXIT.
002026     MOVE ORDER-REQUEST-ID OF WS-INSERT-SOURCE TO
002027         WS-CURR-REQUEST-ID.
002028     MOVE ORDER-ID OF WS-INSERT-SOURCE TO WS-CURR-ORDER-ID.
002029     PERFORM 6080-PUBLISH-ACTIVATED THRU 6080-EXIT.
002030     MOVE WS-INSERT-SOURCE TO WS-NEW-ORDER-AREA.
002031     MOVE ZERO TO WS-CURR-MEQ.
002032     PERFORM 4000-CONTINUOUS-MATCH THRU 4000-EXIT.
002033     IF WS-REQ-TRADE-CNT > ZERO
002034         PERFORM 6040-PUBLISH-EXECUTED THRU 6040-EXIT.
002035     SET SWEEP-PASS-ACTIVATED TO TRUE.
002036 5111-EXIT.
002037     EXIT.
002038*--------------------------------------------------------------*
002039*    5112-SWEEP-SELL-STOPS -- A SELL-STOP TRIGGERS WHEN THE
002040*    LAST TRADE PRICE FALLS TO OR BELOW ITS STOP PRICE.  QUEUE
002041*    IS KEPT HIGHEST-STOP-FIRST.
002042*--------------------------------------------------------------*
002043 5112-SWEEP-SELL-STOPS.
002044     IF SEC-INA-SSELL-CNT(WS-LOOKUP-SEC-IX) = ZERO
002045         GO TO 5112-EXIT.
002046     IF ORDER-STOP-PRICE(WS-LOOKUP-SEC-IX, 1) <
002047         SEC-LAST-PRICE(WS-LOOKUP-SEC-IX)
002048         GO TO 5112-EXIT.
002049     MOVE SEC-INA-SSELL-ENTRY(WS-LOOKUP-SEC-IX, 1) TO
002050           WS-INSERT-SOURCE.
002051     MOVE 'IS' TO WS-LOOKUP-QUEUE.
002052     MOVE 1    TO WS-LOOKUP-ENT-IX.
002053     PERFORM 5012-BOOK-REMOVE-INACTIVE THRU 5012-EXIT.
002054     PERFORM 5000-BOOK-INSERT-ACTIVE THRU 5000-EXIT.
002055     MOVE ORDER-REQUEST-ID OF WS-INSERT-SOURCE TO
002056         WS-CURR-REQUEST-ID.
002057     MOVE ORDER-ID OF WS-INSERT-SOURCE TO WS-CURR-ORDER-ID.
002058     PERFORM 6080-PUBLISH-ACTIVATED THRU 6080-EXIT.
002059     MOVE WS-INSERT-SOURCE TO WS-NEW-ORDER-AREA.
002060     MOVE ZERO TO WS-CURR-MEQ.
002061     PERFORM 4000-CONTINUOUS-MATCH THRU 4000-EXIT.
002062     IF WS-REQ-TRADE-CNT > ZERO
002063         PERFORM 6040-PUBLISH-EXECUTED THRU 6040-EXIT.
002064     SET SWEEP-PASS-ACTIVATED TO TRUE.
002065 5112-EXIT.
002066     EXIT.
002067 EJECT
002068******************************************************************
002069*    6000 RANGE -- RESULT PUBLICATION.  CR0140/CR0308.  EVERY
002070*    EVENT WRITTEN TO EVENTS-FILE GOES THROUGH ONE OF THESE
002071*    PARAGRAPHS SO THE RECORD LAYOUT IS FILLED THE SAME WAY
002072*    EVERY TIME.
002073******************************************************************
002074 6000-PUBLISH-OUTCOME.
002075     EVALUATE TRUE
002076         WHEN OUTCOME-NOT-ENOUGH-CREDIT
002077             MOVE 'Buyer has not enough credit' TO WS-ERROR-MSG(1)
002078             MOVE BINARY1 TO WS-ERROR-MSG-CNT
002079             PERFORM 6010-PUBLISH-REJECTED THRU 6010-EXIT
002080         WHEN OUTCOME-NOT-ENOUGH-POS
002081             MOVE 'Seller has not enough positions' TO
002082                   WS-ERROR-MSG(1)
002083             MOVE BINARY1 TO WS-ERROR-MSG-CNT
002084             PERFORM 6010-PUBLISH-REJECTED THRU 6010-EXIT
002085         WHEN OUTCOME-NOT-SATISFIED-MEQ
002086             MOVE 'Order is not satisfied MEQ' TO WS-ERROR-MSG(1)
002087             MOVE BINARY1 TO WS-ERROR-MSG-CNT
002088             PERFORM 6010-PUBLISH-REJECTED THRU 6010-EXIT
002089         WHEN OUTCOME-ACCEPTED
002090             PERFORM 6020-PUBLISH-ACCEPTED THRU 6020-EXIT
002091             IF WS-REQ-TRADE-CNT > ZERO
002092                 PERFORM 6040-PUBLISH-EXECUTED THRU 6040-EXIT
002093         WHEN OUTCOME-UPDATED
002094             PERFORM 6030-PUBLISH-UPDATED THRU 6030-EXIT
002095             IF WS-REQ-TRADE-CNT > ZERO
002096                 PERFORM 6040-PUBLISH-EXECUTED THRU 6040-EXIT
002097     END-EVALUATE.
002098 6000-EXIT.
002099     EXIT.
002100*--------------------------------------------------------------*
002101*    6010/6011 -- ONE REJECTED EVENT PER ACCUMULATED ERROR
002102*    MESSAGE.  USED BOTH BY 2020-VALIDATE-REQUEST (MULTIPLE
002103*    MESSAGES POSSIBLE) AND 6000 ABOVE (ALWAYS EXACTLY ONE).
002104*--------------------------------------------------------------*
002105 6010-PUBLISH-REJECTED.
002106     PERFORM 6011-WRITE-ONE-REJECTED THRU 6011-EXIT
002107         VARYING EM-IX FROM 1 BY 1
002108         UNTIL EM-IX > WS-ERROR-MSG-CNT.
002109     MOVE ZERO TO WS-ERROR-MSG-CNT.
002110 6010-EXIT.
002111     EXIT.
002112 6011-WRITE-ONE-REJECTED.
002113     MOVE SPACES TO EVENT-REC.
002114     MOVE 'REJECTED'          TO EVT-EVENT-TYPE.
002115     MOVE WS-CURR-REQUEST-ID  TO EVT-REQUEST-ID.
002116     MOVE WS-CURR-ORDER-ID    TO EVT-ORDER-ID.
002117     MOVE WS-ERROR-MSG(EM-IX) TO EVT-DETAIL.
002118     WRITE EVENT-REC.
002119 6011-EXIT.
002120     EXIT.
002121 6020-PUBLISH-ACCEPTED.
002122     MOVE SPACES TO EVENT-REC.
002123     MOVE 'ACCEPTED'          TO EVT-EVENT-TYPE.
002124     MOVE WS-CURR-REQUEST-ID  TO EVT-REQUEST-ID.
002125     MOVE WS-CURR-ORDER-ID    TO EVT-ORDER-ID.
002126     WRITE EVENT-REC.
002127 6020-EXIT.
002128     EXIT.
002129 6030-PUBLISH-UPDATED.
002130     MOVE SPACES TO EVENT-REC.
002131     MOVE 'UPDATED'           TO EVT-EVENT-TYPE.
002132     MOVE WS-CURR-REQUEST-ID  TO EVT-REQUEST-ID.
002133     MOVE WS-CURR-ORDER-ID    TO EVT-ORDER-ID.
002134     WRITE EVENT-REC.
002135 6030-EXIT.
002136     EXIT.
002137*--------------------------------------------------------------*
002138*    6040/6041 -- ONE EXECUTED EVENT PER TRADE IN THE ROLLBACK
002139*    BUFFER, 1 THRU WS-REQ-TRADE-CNT (4090 LEAVES THE BUFFER
002140*    INTACT AFTER IT COMMITS THEM).
002141*--------------------------------------------------------------*
002142 6040-PUBLISH-EXECUTED.
002143     PERFORM 6041-WRITE-ONE-EXECUTED THRU 6041-EXIT
002144         VARYING RBT-IX FROM 1 BY 1
002145         UNTIL RBT-IX > WS-REQ-TRADE-CNT.
002146 6040-EXIT.
002147     EXIT.
002148 6041-WRITE-ONE-EXECUTED.
002149     MOVE SPACES TO EVENT-REC.
002150     MOVE 'EXECUTED'          TO EVT-EVENT-TYPE.
002151     MOVE WS-CURR-REQUEST-ID  TO EVT-REQUEST-ID.
002152     MOVE WS-CURR-ORDER-ID    TO EVT-ORDER-ID.
002153     STRING 'PRICE=' RBT-TRADE-PRICE(RBT-IX)
002154            ' QTY='  RBT-TRADE-QTY(RBT-IX)
002155            ' BUY='  RBT-BUY-ORDER-ID(RBT-IX)
002156            ' SELL=' RBT-SELL-ORDER-ID(RBT-IX)
002157            DELIMITED BY SIZE INTO EVT-DETAIL.
002158     WRITE EVENT-REC.
002159 6041-EXIT.
002160     EXIT.
002161 6050-PUBLISH-OPENPRICE.
002162     MOVE SPACES TO EVENT-REC.
002163     MOVE 'OPENPRICE'         TO EVT-EVENT-TYPE.
002164     MOVE WS-CURR-REQUEST-ID  TO EVT-REQUEST-ID.
002165     MOVE WS-CURR-ORDER-ID    TO EVT-ORDER-ID.
002166     STRING 'ISIN='  SEC-ISIN(WS-LOOKUP-SEC-IX)
002167            ' PRICE=' SEC-OPENING-PRICE(WS-LOOKUP-SEC-IX)
002168            ' QTY='  SEC-OPEN-TRADE-QTY(WS-LOOKUP-SEC-IX)
002169            DELIMITED BY SIZE INTO EVT-DETAIL.
002170     WRITE EVENT-REC.
002171 6050-EXIT.
002172     EXIT.
002173 6060-PUBLISH-STATECHANGE.
002174     MOVE SPACES TO EVENT-REC.
002175     MOVE 'STATECHANGE'       TO EVT-EVENT-TYPE.
002176     MOVE WS-CURR-REQUEST-ID  TO EVT-REQUEST-ID.
002177     MOVE WS-CURR-ORDER-ID    TO EVT-ORDER-ID.
002178     STRING 'ISIN=' SEC-ISIN(WS-LOOKUP-SEC-IX)
002179            ' FROM=' WS-WORK-OLD-STATE
002180            ' TO='   SEC-STATE(WS-LOOKUP-SEC-IX)
002181            DELIMITED BY SIZE INTO EVT-DETAIL.
002182     WRITE EVENT-REC.
002183 6060-EXIT.
002184     EXIT.
002185 6070-PUBLISH-DELETED.
002186     MOVE SPACES TO EVENT-REC.
002187     MOVE 'DELETED'           TO EVT-EVENT-TYPE.
002188     MOVE WS-CURR-REQUEST-ID  TO EVT-REQUEST-ID.
002189     MOVE WS-CURR-ORDER-ID    TO EVT-ORDER-ID.
002190     WRITE EVENT-REC.
002191 6070-EXIT.
002192     EXIT.
002193 6080-PUBLISH-ACTIVATED.
002194     MOVE SPACES TO EVENT-REC.
002195     MOVE 'ACTIVATED'         TO EVT-EVENT-TYPE.
002196     MOVE WS-CURR-REQUEST-ID  TO EVT-REQUEST-ID.
002197     MOVE WS-CURR-ORDER-ID    TO EVT-ORDER-ID.
002198     WRITE EVENT-REC.
002199 6080-EXIT.
002200     EXIT.
002201 EJECT
002202******************************************************************
002203*    7000 RANGE -- SHAREHOLDER POSITION MAINTENANCE.  CR0140 --
002204*    A BUY TRADE INCREMENTS THE BUYER'S POSITION, A SELL TRADE
002205*    DECREMENTS THE SELLER'S -- THE TABLE GROWS A ZERO-QUANTITY
002206*    ENTRY THE FIRST TIME A SHAREHOLDER TRADES A GIVEN ISIN.
002207*--------------------------------------------------------------*
002208 7010-INCREMENT-POSITION.
002209     PERFORM 5070-FIND-POSITION THRU 5070-EXIT.
002210     ADD WS-WORK-QTY TO POS-QTY(WS-LOOKUP-POS-IX).
002211 7010-EXIT.
002212     EXIT.
002213 7020-DECREMENT-POSITION.
002214     PERFORM 5070-FIND-POSITION THRU 5070-EXIT.
002215     SUBTRACT WS-WORK-QTY FROM POS-QTY(WS-LOOKUP-POS-IX).
002216 7020-EXIT.
002217     EXIT.
002218*--------------------------------------------------------------*
002219*    7030/7031 -- CR0140 SELL-SIDE COVERAGE CHECK.  A SELL OR
002220*    SELL-STOP MAY NOT COMMIT MORE SHARES THAN THE SHAREHOLDER
002221*    HOLDS, COUNTING EVERYTHING ALREADY RESTING (CHECKED
002222*    AGAINST WS-FOUND-SW/ENTRY-FOUND, RE-USED FROM THE OTHER
002223*    LOOKUP PARAGRAPHS SINCE NONE OF THEM ARE EVER ACTIVE AT
002224*    THE SAME TIME AS THIS ONE).
002225*--------------------------------------------------------------*
002226 7030-CHECK-SELL-POSITION.
002227     MOVE ORDER-SHR-ID OF WS-NEW-ORDER-AREA TO WS-POS-LOOKUP-SHR.
002228     MOVE REQ-SECURITY-ISIN TO WS-POS-LOOKUP-ISIN.
002229     PERFORM 5070-FIND-POSITION THRU 5070-EXIT.
002230     PERFORM 5080-PENDING-SELL-TOTAL THRU 5080-EXIT.
002231     COMPUTE WS-NEEDED-POSITION =
002232           WS-PENDING-SELL-TOTAL +
002233           ORDER-QTY OF WS-NEW-ORDER-AREA +
002234           ORDER-DISP-QTY OF WS-NEW-ORDER-AREA.
002235     IF POS-QTY(WS-LOOKUP-POS-IX) NOT < WS-NEEDED-POSITION
002236         SET ENTRY-FOUND TO TRUE
002237     ELSE
002238         SET ENTRY-NOT-FOUND TO TRUE.
002239 7030-EXIT.
002240     EXIT.
002241 7031-CHECK-SELL-POSITION-UPDATE.
002242     MOVE ORDER-SHR-ID OF WS-OLD-ORDER-AREA TO WS-POS-LOOKUP-SHR.
002243     MOVE REQ-SECURITY-ISIN TO WS-POS-LOOKUP-ISIN.
002244     PERFORM 5070-FIND-POSITION THRU 5070-EXIT.
002245     PERFORM 5080-PENDING-SELL-TOTAL THRU 5080-EXIT.
002246     COMPUTE WS-NEEDED-POSITION =
002247           WS-PENDING-SELL-TOTAL -
002248           ORDER-QTY OF WS-OLD-ORDER-AREA -
002249           ORDER-DISP-QTY OF WS-OLD-ORDER-AREA +
002250           REQ-QUANTITY.
002251     IF POS-QTY(WS-LOOKUP-POS-IX) NOT < WS-NEEDED-POSITION
002252         SET ENTRY-FOUND TO TRUE
002253     ELSE
002254         SET ENTRY-NOT-FOUND TO TRUE.
002255 7031-EXIT.
002256     EXIT.
002257 EJECT
002258******************************************************************
002259*    EOJ9000 RANGE -- END OF JOB.  CLOSES THE FILEPASS AND WRITES
002260*    THE END-OF-RUN SUMMARY REPORT -- PER-SECURITY BOOK CONTENTS
002261*    (CONTROL BREAK ON ISIN, CR0260), BROKER CREDIT BALANCES,
002262*    REMAINING SHAREHOLDER POSITIONS, AND THE GRAND TOTALS.
002263******************************************************************
002264 EOJ9000-CLOSE-FILES.
002265     PERFORM EOJ9100-WRITE-SUMMARY THRU EOJ9100-EXIT.
002266     CLOSE SECURITIES-FILE
002267           BROKERS-FILE
002268           POSITIONS-FILE
002269           REQUESTS-FILE
002270           EVENTS-FILE
002271           TRADES-FILE
002272           SUMMARY-FILE.
002273 EOJ9000-EXIT.
002274     EXIT.
002275 EOJ9100-WRITE-SUMMARY.
002276     MOVE SPACES TO SUMMARY-LINE.
002277     MOVE 'TINY MATCHING ENGINE -- RUN SUMMARY' TO SUM-TEXT.
002278     WRITE SUMMARY-LINE.
002279     PERFORM EOJ9130-SECURITY-BREAK THRU EOJ9130-EXIT
002280         VARYING SEC-IX FROM 1 BY 1
002281         UNTIL SEC-IX > SEC-COUNT.
002282     PERFORM EOJ9110-WRITE-BROKER-LINE THRU EOJ9110-EXIT
002283         VARYING BRK-IX FROM 1 BY 1
002284         UNTIL BRK-IX > BRK-COUNT.
002285     PERFORM EOJ9120-WRITE-POSITION-LINE THRU EOJ9120-EXIT
002286         VARYING POS-IX FROM 1 BY 1
002287         UNTIL POS-IX > POS-COUNT.
002288     MOVE SPACES TO SUMMARY-LINE-R.
002289     MOVE 'REQUESTS READ'     TO SLR-LABEL.
002290     MOVE WS-REQ-READ-CNT     TO SLR-NUMBER-1.
002291     WRITE SUMMARY-LINE-R.
002292     MOVE SPACES TO SUMMARY-LINE-R.
002293     MOVE 'REQUESTS ACCEPTED' TO SLR-LABEL.
002294     MOVE WS-REQ-ACCEPT-CNT   TO SLR-NUMBER-1.
002295     WRITE SUMMARY-LINE-R.
002296     MOVE SPACES TO SUMMARY-LINE-R.
002297     MOVE 'REQUESTS REJECTED' TO SLR-LABEL.
002298     MOVE WS-REQ-REJECT-CNT   TO SLR-NUMBER-1.
002299     WRITE SUMMARY-LINE-R.
002300     MOVE SPACES TO SUMMARY-LINE-R.
002301     MOVE 'TRADES EXECUTED'   TO SLR-LABEL.
002302     MOVE WS-TRADE-CNT        TO SLR-NUMBER-1.
002303     MOVE WS-TRADE-VALUE-TOT  TO SLR-NUMBER-2.
002304     WRITE SUMMARY-LINE-R.
002305 EOJ9100-EXIT.
002306     EXIT.
002307 EOJ9110-WRITE-BROKER-LINE.
002308     MOVE SPACES TO SUMMARY-LINE-R.
002309     MOVE 'BROKER CREDIT BALANCE' TO SLR-LABEL.
002310     MOVE BRK-ID(BRK-IX)          TO SLR-NUMBER-1.
002311     MOVE BRK-CREDIT(BRK-IX)      TO SLR-NUMBER-2.
002312     WRITE SUMMARY-LINE-R.
002313 EOJ9110-EXIT.
002314     EXIT.
002315 EOJ9120-WRITE-POSITION-LINE.
002316     MOVE SPACES TO SUMMARY-LINE-R.
002317     MOVE 'SHAREHOLDER POSITION'  TO SLR-LABEL.
002318     MOVE POS-ISIN(POS-IX)        TO SLR-ISIN.
002319     MOVE POS-SHR-ID(POS-IX)      TO SLR-NUMBER-1.
002320     MOVE POS-QTY(POS-IX)         TO SLR-NUMBER-2.
002321     WRITE SUMMARY-LINE-R.
002322 EOJ9120-EXIT.
002323     EXIT.
002324*--------------------------------------------------------------*
002325*    EOJ9130-SECURITY-BREAK -- ONE SECURITY'S CONTROL GROUP ON
002326*    THE SUMMARY REPORT: THE SECURITY HEADER (LAST TRADE PRICE,
002327*    TOTAL TRADED QTY/VALUE) FOLLOWED BY EVERY ORDER STILL
002328*    SITTING IN ITS FOUR BOOK QUEUES AT END OF RUN.  CR0260.
002329*--------------------------------------------------------------*
002330 EOJ9130-SECURITY-BREAK.
002331     MOVE SPACES TO SUMMARY-LINE-R.
002332     MOVE 'SECURITY TOTALS'      TO SLR-LABEL.
002333     MOVE SEC-ISIN(SEC-IX)       TO SLR-ISIN.
002334     MOVE SEC-LAST-PRICE(SEC-IX) TO SLR-NUMBER-1.
002335     MOVE SEC-TRD-TOT-QTY(SEC-IX) TO SLR-NUMBER-2.
002336     MOVE SEC-TRD-TOT-VALUE(SEC-IX) TO SLR-NUMBER-3.
002337     WRITE SUMMARY-LINE-R.
002338     PERFORM EOJ9131-WRITE-ACT-BUY-LINE THRU EOJ9131-EXIT
002339         VARYING AB-IX FROM 1 BY 1
002340         UNTIL AB-IX > SEC-ACT-BUY-CNT(SEC-IX).
002341     PERFORM EOJ9132-WRITE-ACT-SELL-LINE THRU EOJ9132-EXIT
002342         VARYING AS-IX FROM 1 BY 1
002343         UNTIL AS-IX > SEC-ACT-SELL-CNT(SEC-IX).
002344     PERFORM EOJ9133-WRITE-INA-SBUY-LINE THRU EOJ9133-EXIT
002345         VARYING IB-IX FROM 1 BY 1
002346         UNTIL IB-IX > SEC-INA-SBUY-CNT(SEC-IX).
002347     PERFORM EOJ9134-WRITE-INA-SSELL-LINE THRU EOJ9134-EXIT
002348         VARYING IS-IX FROM 1 BY 1
002349         UNTIL IS-IX > SEC-INA-SSELL-CNT(SEC-IX).
002350 EOJ9130-EXIT.
002351     EXIT.
002352 EOJ9131-WRITE-ACT-BUY-LINE.
002353     MOVE SPACES TO SUMMARY-LINE-R.
002354     MOVE 'ACTIVE BUY ORDER'     TO SLR-LABEL.
002355     MOVE SEC-ISIN(SEC-IX)       TO SLR-ISIN.
002356     MOVE ORDER-ID(SEC-IX, AB-IX)    TO SLR-NUMBER-1.
002357     MOVE ORDER-PRICE(SEC-IX, AB-IX) TO SLR-NUMBER-2.
002358     COMPUTE SLR-NUMBER-4 =
002359         ORDER-QTY(SEC-IX, AB-IX) + ORDER-DISP-QTY(SEC-IX, AB-IX).
002360     WRITE SUMMARY-LINE-R.
002361 EOJ9131-EXIT.
002362     EXIT.
002363 EOJ9132-WRITE-ACT-SELL-LINE.
002364     MOVE SPACES TO SUMMARY-LINE-R.
002365     MOVE 'ACTIVE SELL ORDER'    TO SLR-LABEL.
002366     MOVE SEC-ISIN(SEC-IX)       TO SLR-ISIN.
002367     MOVE ORDER-ID(SEC-IX, AS-IX)    TO SLR-NUMBER-1.
002368     MOVE ORDER-PRICE(SEC-IX, AS-IX) TO SLR-NUMBER-2.
002369     COMPUTE SLR-NUMBER-4 =
002370         ORDER-QTY(SEC-IX, AS-IX) + ORDER-DISP-QTY(SEC-IX, AS-IX).
002371     WRITE SUMMARY-LINE-R.
002372 EOJ9132-EXIT.
002373     EXIT.
002374 EOJ9133-WRITE-INA-SBUY-LINE.
002375     MOVE SPACES TO SUMMARY-LINE-R.
002376     MOVE 'INACTIVE STOP BUY'    TO SLR-LABEL.
002377     MOVE SEC-ISIN(SEC-IX)       TO SLR-ISIN.
002378     MOVE ORDER-ID(SEC-IX, IB-IX)        TO SLR-NUMBER-1.
002379     MOVE ORDER-PRICE(SEC-IX, IB-IX)     TO SLR-NUMBER-2.
002380     MOVE ORDER-STOP-PRICE(SEC-IX, IB-IX) TO SLR-NUMBER-3.
002381     COMPUTE SLR-NUMBER-4 =
002382         ORDER-QTY(SEC-IX, IB-IX) + ORDER-DISP-QTY(SEC-IX, IB-IX).
002383     WRITE SUMMARY-LINE-R.
002384 EOJ9133-EXIT.
002385     EXIT.
002386 EOJ9134-WRITE-INA-SSELL-LINE.
002387     MOVE SPACES TO SUMMARY-LINE-R.
002388     MOVE 'INACTIVE STOP SELL'   TO SLR-LABEL.
002389     MOVE SEC-ISIN(SEC-IX)       TO SLR-ISIN.
002390     MOVE ORDER-ID(SEC-IX, IS-IX)        TO SLR-NUMBER-1.
002391     MOVE ORDER-PRICE(SEC-IX, IS-IX)     TO SLR-NUMBER-2.
002392     MOVE ORDER-STOP-PRICE(SEC-IX, IS-IX) TO SLR-NUMBER-3.
002393     COMPUTE SLR-NUMBER-4 =
002394         ORDER-QTY(SEC-IX, IS-IX) + ORDER-DISP-QTY(SEC-IX, IS-IX).
002395     WRITE SUMMARY-LINE-R.
002396 EOJ9134-EXIT.
002397     EXIT.
002398 EOJ9900-ABEND.
002399     DISPLAY 'XMORDRUN ABEND -- FILE ERROR ON ' WS-ABEND-FILE-ID.
002400     DISPLAY 'XMORDRUN ABEND -- FILE STATUS ' WS-SEC-FILE-STATUS
002401           ' ' WS-BRK-FILE-STATUS ' ' WS-POS-FILE-STATUS
002402           ' ' WS-REQ-FILE-STATUS ' ' WS-EVT-FILE-STATUS
002403           ' ' WS-TRD-FILE-STATUS ' ' WS-SUM-FILE-STATUS.
002404     CLOSE SECURITIES-FILE BROKERS-FILE POSITIONS-FILE
002405           REQUESTS-FILE EVENTS-FILE TRADES-FILE SUMMARY-FILE.
002406     STOP RUN.
002407 EJECT

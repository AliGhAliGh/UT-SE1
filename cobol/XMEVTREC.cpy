000001******************************************************************
000002*    XMEVTREC -- EVENTS FILE RECORD, ONE LINE PER PUBLISHED EVENT
000003******************************************************************
000004 01  EVENT-REC.
000005     05  EVT-EVENT-TYPE         PIC X(12).
000006     05  EVT-REQUEST-ID         PIC 9(08).
000007     05  EVT-ORDER-ID           PIC 9(08).
000008     05  EVT-DETAIL             PIC X(80).
000009     05  FILLER                 PIC X(04).

000001******************************************************************
000002*    XMPOSREC -- POSITIONS FILE RECORD (REFERENCE DATA, LOADED
000003*    ENTIRE AT 1130-LOAD-POSITIONS)
000004******************************************************************
000005 01  POSITION-REC.
000006     05  PSR-SHAREHOLDER-ID     PIC 9(06).
000007     05  PSR-SECURITY-ISIN      PIC X(12).
000008     05  PSR-POSITION           PIC 9(10).

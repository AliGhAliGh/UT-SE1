000001******************************************************************
000002*    XMSECREC -- SECURITIES FILE RECORD (REFERENCE DATA, LOADED
000003*    ENTIRE AT 1110-LOAD-SECURITIES)
000004******************************************************************
000005 01  SECURITY-REC.
000006     05  SCR-ISIN               PIC X(12).
000007     05  SCR-TICK-SIZE          PIC 9(06).
000008     05  SCR-LOT-SIZE           PIC 9(06).
000009     05  SCR-STATE              PIC X(01).
000010     05  SCR-LAST-TRADE-PRICE   PIC 9(08).
000011     05  SCR-OPENING-PRICE      PIC 9(08).
000012     05  FILLER                 PIC X(06).

000001******************************************************************
000002*    XMORDENT -- ONE ORDER-BOOK ENTRY.  COPIED (UNCHANGED, NO
000003*    REPLACING NEEDED) UNDER EACH OF THE FOUR PER-SECURITY
000004*    QUEUES -- THE ACTIVE AND INACTIVE FIELDS ARE TELLING APART
000005*    BY THEIR PARENT GROUP, QUALIFIED WITH "OF" LIKE ANY OTHER
000006*    REPEATED SEGMENT FIELD IN THIS SHOP.
000007******************************************************************
000008     15  ORDER-ID               PIC 9(08).
000009     15  ORDER-SIDE             PIC X(01).
000010         88  ORDER-IS-BUY           VALUE 'B'.
000011         88  ORDER-IS-SELL          VALUE 'S'.
000012     15  ORDER-QTY              PIC 9(08).
000013     15  ORDER-DISP-QTY         PIC 9(08).
000014     15  ORDER-PRICE            PIC 9(08).
000015     15  ORDER-BROKER-ID        PIC 9(06).
000016     15  ORDER-SHR-ID           PIC 9(06).
000017     15  ORDER-ENTRY-SEQ        PIC 9(08).
000018     15  ORDER-PEAK-SIZE        PIC 9(08).
000019     15  ORDER-STOP-PRICE       PIC 9(08).
000020     15  ORDER-ACTIVE-FLAG      PIC X(01).
000021         88  ORDER-IS-ACTIVE        VALUE 'Y'.
000022         88  ORDER-IS-INACTIVE      VALUE 'N'.
000023     15  ORDER-REQUEST-ID       PIC 9(08).
000024     15  ORDER-STATUS           PIC X(01).
000025         88  ORDER-STAT-NEW         VALUE 'N'.
000026         88  ORDER-STAT-QUEUED      VALUE 'Q'.
000027     15  FILLER                 PIC X(05).

000001******************************************************************
000002*    XMTABLES -- IN-MEMORY SECURITY / BROKER / POSITION TABLES.
000003*    THESE REPLACE WHAT WOULD BE A VSAM MASTER ON OTHER FILEPASSES
000004*    IN THIS SHOP -- THE WHOLE SECURITIES, BROKERS AND POSITIONS
000005*    FILES ARE SMALL REFERENCE DATA AND ARE LOADED ENTIRE AT
000006*    1100-OPEN-FILES TIME, SCANNED BY THE LOOKUP PARAGRAPHS IN
000007*    THE 5000 RANGE FOR THE DURATION OF THE RUN.
000008******************************************************************
000009 01  XM-SECURITY-TABLE.
000010     05  SEC-COUNT              COMP PIC S9(04) VALUE ZERO.
000011     05  SEC-ENTRY OCCURS 25 TIMES
000012                   ASCENDING KEY IS SEC-ISIN
000013                   INDEXED BY SEC-IX.
000014         10  SEC-ISIN               PIC X(12).
000015         10  SEC-TICK-SIZE          PIC 9(06).
000016         10  SEC-LOT-SIZE           PIC 9(06).
000017         10  SEC-STATE              PIC X(01).
000018             88  SEC-CONTINUOUS         VALUE 'C'.
000019             88  SEC-AUCTION            VALUE 'A'.
000020         10  SEC-LAST-PRICE         PIC 9(08).
000021         10  SEC-OPENING-PRICE      PIC 9(08).
000022         10  SEC-OPEN-TRADE-QTY     PIC 9(08).
000023         10  SEC-TRD-TOT-QTY        PIC 9(12) COMP-3 VALUE ZERO.
000024         10  SEC-TRD-TOT-VALUE      PIC 9(16) COMP-3 VALUE ZERO.
000025         10  SEC-ACT-BUY-CNT        COMP PIC S9(04) VALUE ZERO.
000026         10  SEC-ACT-BUY-ENTRY OCCURS 100 TIMES
000027                               INDEXED BY AB-IX, AB-IX2.
000028             COPY XMORDENT.
000029         10  SEC-ACT-SELL-CNT       COMP PIC S9(04) VALUE ZERO.
000030         10  SEC-ACT-SELL-ENTRY OCCURS 100 TIMES
000031                                INDEXED BY AS-IX, AS-IX2.
000032             COPY XMORDENT.
000033         10  SEC-INA-SBUY-CNT       COMP PIC S9(04) VALUE ZERO.
000034         10  SEC-INA-SBUY-ENTRY OCCURS 50 TIMES
000035                                INDEXED BY IB-IX.
000036             COPY XMORDENT.
000037         10  SEC-INA-SSELL-CNT      COMP PIC S9(04) VALUE ZERO.
000038         10  SEC-INA-SSELL-ENTRY OCCURS 50 TIMES
000039                                 INDEXED BY IS-IX.
000040             COPY XMORDENT.
000041         10  FILLER                 PIC X(10).
000042
000043 01  XM-BROKER-TABLE.
000044     05  BRK-COUNT              COMP PIC S9(04) VALUE ZERO.
000045     05  BRK-ENTRY OCCURS 300 TIMES
000046                   ASCENDING KEY IS BRK-ID
000047                   INDEXED BY BRK-IX.
000048         10  BRK-ID                 PIC 9(06).
000049         10  BRK-CREDIT             PIC S9(15).
000050         10  FILLER                 PIC X(05).
000051
000052 01  XM-POSITION-TABLE.
000053     05  POS-COUNT              COMP PIC S9(04) VALUE ZERO.
000054     05  POS-ENTRY OCCURS 1000 TIMES
000055                   INDEXED BY POS-IX.
000056         10  POS-SHR-ID             PIC 9(06).
000057         10  POS-ISIN               PIC X(12).
000058         10  POS-QTY                PIC 9(10).
000059         10  FILLER                 PIC X(05).

000001******************************************************************
000002*    XMREQREC -- REQUESTS FILE RECORD (ONE TRANSACTION PER LINE)
000003******************************************************************
000004 01  REQUEST-REC.
000005     05  REQ-TYPE               PIC X(01).
000006         88  REQ-IS-NEW             VALUE 'N'.
000007         88  REQ-IS-UPDATE          VALUE 'U'.
000008         88  REQ-IS-DELETE          VALUE 'D'.
000009         88  REQ-IS-STATECHG        VALUE 'S'.
000010     05  REQ-REQUEST-ID         PIC 9(08).
000011     05  REQ-SECURITY-ISIN      PIC X(12).
000012     05  REQ-ORDER-ID           PIC 9(08).
000013     05  REQ-SIDE               PIC X(01).
000014         88  REQ-SIDE-BUY           VALUE 'B'.
000015         88  REQ-SIDE-SELL          VALUE 'S'.
000016     05  REQ-QUANTITY           PIC 9(08).
000017     05  REQ-PRICE              PIC 9(08).
000018     05  REQ-BROKER-ID          PIC 9(06).
000019     05  REQ-SHAREHOLDER-ID     PIC 9(06).
000020     05  REQ-PEAK-SIZE          PIC 9(08).
000021     05  REQ-MIN-EXEC-QTY       PIC 9(08).
000022     05  REQ-STOP-PRICE         PIC 9(08).
000023     05  REQ-TARGET-STATE       PIC X(01).
000024         88  REQ-TARGET-CONTINUOUS  VALUE 'C'.
000025         88  REQ-TARGET-AUCTION     VALUE 'A'.
000026     05  REQ-ENTRY-SEQ          PIC 9(08).
000027     05  FILLER                 PIC X(01).

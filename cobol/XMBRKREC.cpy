000001******************************************************************
000002*    XMBRKREC -- BROKERS FILE RECORD (REFERENCE DATA, LOADED
000003*    ENTIRE AT 1120-LOAD-BROKERS)
000004******************************************************************
000005 01  BROKER-REC.
000006     05  BKR-BROKER-ID          PIC 9(06).
000007     05  BKR-CREDIT             PIC S9(15).

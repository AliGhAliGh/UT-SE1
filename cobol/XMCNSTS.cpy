000001******************************************************************
000002*    XMCNSTS -- READ-ONLY MAX-TABLE-SIZE CONSTANTS
000003*    COPIED INTO WORKING-STORAGE BY EVERY XM- PROGRAM SO THE
000004*    BOOK, BROKER AND POSITION TABLE BOUNDS ARE DEFINED ONE PLACE.
000005******************************************************************
000006 01  XM-MAX-CONSTANTS.
000007     05  XM-MAX-SECURITIES      COMP PIC S9(04) VALUE +025.
000008     05  XM-MAX-ACTIVE-Q        COMP PIC S9(04) VALUE +100.
000009     05  XM-MAX-INACTIVE-Q      COMP PIC S9(04) VALUE +050.
000010     05  XM-MAX-BROKERS         COMP PIC S9(04) VALUE +300.
000011     05  XM-MAX-POSITIONS       COMP PIC S9(04) VALUE +1000.
000012     05  XM-MAX-TRADES-PER-REQ  COMP PIC S9(04) VALUE +100.
000013     05  FILLER                 PIC X(08).
